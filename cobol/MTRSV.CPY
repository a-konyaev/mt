000010*****************************************************************
000020* MTRSV.CPY
000030* RESERVATION RECORD - MONEY TRANSFER LEDGER (MTL) SYSTEM
000040*
000050* ONE ENTRY PER (ACCOUNT-ID, TRANSACTION-ID) RESERVATION.  A
000060* RESERVATION MARKS MONEY AS SPOKEN FOR BUT NOT YET DEBITED, SO
000070* THAT GET-AVAILABLE-BALANCE IN MTBALMGR CAN KEEP A WITHDRAWAL
000080* FROM OVER-COMMITTING AN ACCOUNT WHILE A TRANSFER IS STILL IN
000090* FLIGHT.  MT-RSV-STATUS DRIVES THE LIFE OF THE RESERVATION -
000100* SEE THE LEVEL 88'S BELOW.  MT-RSV-REASON IS ONLY EVER SET WHEN
000110* MT-RSV-STATUS IS DENIED, AND A DENIED RESERVATION IS NEVER
000120* WRITTEN TO RESERVATION-FILE IN THE FIRST PLACE (A DENIAL IS
000130* RETURNED TO THE CALLER AND FORGOTTEN).
000140*
000150* MAINTENANCE HISTORY
000160*    1987-03-18 RVS  ORIGINAL LAYOUT FOR MTL PROJECT.
000170*    1993-09-05 RVS  ADDED MT-RSV-REASON (80 BYTES) SO SUPPORT
000180*                    COULD SEE WHY A HOLD WAS REFUSED WITHOUT
000190*                    DIGGING THROUGH THE JOB LOG.  TKT MTL-142.   MTL142  
000200*    1999-12-02 JCQ  Y2K REVIEW - MT-RSV-TS IS EPOCH MILLIS, NOT
000210*                    A CALENDAR DATE.  NO CHANGE REQUIRED.
000220*    2021-05-18 DCH  ADDED MT-RSV-TS-VIEW REDEFINES FOR THE
000230*                    RECON EXTRACT'S TIMESTAMP COLUMN.  MTL-204.  MTL204  
000240*    2022-02-08 DCH  WIDENED MT-RSV-STATUS FROM X(7) TO X(8) -
000250*                    "CANCELED" WAS GETTING TRUNCATED TO
000260*                    "CANCELE" AND TRIPPING THE RECON MATCH.
000270*                    TKT MTL-233.                                 MTL233  
000280*    2022-06-30 DCH  GROUPED MT-RSV-ACCT-ID/MT-RSV-TXN-ID UNDER
000290*                    MT-RSV-KEY SO RESERVATION-FILE CAN CARRY
000300*                    A COMBINED RECORD KEY.  TKT MTL-241.         MTL241  
000310*****************************************************************
000320 01  MT-RESERVATION-REC.
000330     05  MT-RSV-KEY.
000340         10  MT-RSV-ACCT-ID       PIC X(36).
000350         10  MT-RSV-TXN-ID        PIC X(36).
000360     05  MT-RSV-TS                PIC 9(17).
000370     05  MT-RSV-TS-VIEW REDEFINES MT-RSV-TS.
000380         10  MT-RSV-TS-SECS       PIC 9(11).
000390         10  MT-RSV-TS-MILLIS     PIC 9(3).
000400         10  FILLER               PIC 9(3).
000410     05  MT-RSV-AMOUNT            PIC S9(13)V9(2).
000420     05  MT-RSV-STATUS            PIC X(8).
000430         88  MT-RSV-OK                VALUE "OK      ".
000440         88  MT-RSV-DEBITED           VALUE "DEBITED ".
000450         88  MT-RSV-CANCELED          VALUE "CANCELED".
000460         88  MT-RSV-DENIED            VALUE "DENIED  ".
000470     05  MT-RSV-REASON            PIC X(80).
000480     05  FILLER                   PIC X(43).
