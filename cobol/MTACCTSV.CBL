000010*****************************************************************
000020* MTACCTSV
000030*
000040* ACCOUNT SERVICE - FRONTS EVERY BALANCE OPERATION.  MTTRNPRC
000050* FILLS IN MT-CALL-TYPE/MT-CALL-ACCT-ID/MT-CALL-TXN-ID/
000060* MT-CALL-AMOUNT AND CALLS THIS PROGRAM; THIS PROGRAM ASSIGNS
000070* THE CALL-ID AND TIMESTAMP, WORKS OUT WHICH SHARD OWNS THE
000080* ACCOUNT, AND DISPATCHES TO THAT SHARD'S BALANCE MANAGER,
000090* BLOCKING (IN THIS SHOP, BY CALLING IT DIRECTLY) UNTIL THE
000100* RESULT COMES BACK OR THE POLL BUDGET RUNS OUT.
000110*
000120* NOTHING DOWNSTREAM OF THIS PROGRAM - MTBALMGR - KNOWS HOW
000130* MANY SHARDS EXIST OR HOW ACCOUNT-ID MAPS TO ONE.  THAT
000140* KNOWLEDGE LIVES HERE AND ONLY HERE, SO A FUTURE SECOND SHARD
000150* MANAGER CAN BE ADDED BY CHANGING SHARD-TABLE AND SHARD-COUNT
000160* BELOW WITHOUT TOUCHING MTBALMGR OR MTTRNPRC AT ALL.
000170*
000180*****************************************************************
000190* AUTHOR.......... R VASQUEZ SOLER
000200* INSTALLATION.... UNIZARBANK DATA CENTER
000210* DATE-WRITTEN.... 09/04/1987
000220* SECURITY........ CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY
000230*
000240* CHANGE LOG
000250*    1987-04-09 RVS  ORIGINAL PROGRAM FOR THE MTL PROJECT - ONE
000260*                    SHARD ONLY, DISPATCHES STRAIGHT TO MTBALMGR.
000270*    1989-06-30 RVS  ADDED THE SHARD-ROUTING TABLE AHEAD OF AN
000280*                    EXPECTED SECOND SHARD MANAGER THAT NEVER
000290*                    MATERIALIZED - LEFT IN PLACE, OCCURS 1.
000300*    1998-12-03 JCQ  Y2K REVIEW - MT-CALL-TS IS EPOCH MILLIS, NOT
000310*                    A CALENDAR DATE.  NO CHANGE REQUIRED.
000320*    2019-07-02 RVS  WIDENED WORKING STORAGE TO MATCH THE
000330*                    S9(13)V9(2) BALANCE FIELDS.  TKT MTL-118.    MTL118  
000340*    2021-05-18 DCH  CONVERTED TO THE SHARED MTCALL/MTRSLT
000350*                    COPYBOOKS.  TKT MTL-204.                     MTL204  
000360*    2023-03-09 DCH  60-SECOND POLL BUDGET MADE A NAMED CONSTANT
000370*                    (POLL-MAX) AFTER A HARDCODED "60" GOT
000380*                    MISTYPED "06" IN A HOT-FIX AND WAS NEVER
000390*                    CAUGHT UNTIL RECON.  TKT MTL-248.            MTL248  
000400*    2024-01-15 DCH  DROPPED THE WS-/LK- PREFIXES THROUGHOUT
000410*                    WORKING-STORAGE AND LINKAGE - NEVER THIS
000420*                    SHOP'S CONVENTION, AND NOT CARRIED ANYWHERE
000430*                    ELSE IN THE MTL SUITE.  NO LOGIC CHANGE.
000440*                    TKT MTL-261.                                 MTL261  
000450*****************************************************************
000460
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID. MTACCTSV.
000490 AUTHOR. R VASQUEZ SOLER.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000510 DATE-WRITTEN. 09/04/1987.
000520 DATE-COMPILED.
000530 SECURITY. CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY.
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570*    NO FILES OF ITS OWN - THIS PROGRAM IS A PURE CALL-FORWARDER,
000580*    SO THE ONLY THING ENVIRONMENT DIVISION HAS TO SAY IS THE
000590*    SPECIAL-NAMES PARAGRAPH EVERY PROGRAM IN THE SUITE CARRIES.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660*    SHARD-AREA IS THE ROUTING TABLE DESCRIBED IN THE 1989-06-30
000670*    CHANGE LOG ENTRY ABOVE.  SHARD-COUNT AND SHARD-TABLE ARE THE
000680*    ONLY TWO ITEMS IN THIS WHOLE PROGRAM THAT WOULD NEED TO
000690*    CHANGE TO BRING UP A SECOND SHARD MANAGER - EVERYTHING ELSE
000700*    IN 0200-HASH-SHARD ALREADY WORKS FOR ANY SHARD COUNT.
000710 01  SHARD-AREA.
000720     05  SHARD-COUNT          PIC S9(4) COMP VALUE 1.
000730     05  SHARD-IDX            PIC S9(4) COMP VALUE 1.
000740     05  SHARD-TABLE.
000750         10  SHARD-PROGRAM OCCURS 1 TIMES
000760                               PIC X(8) VALUE "MTBALMGR".
000770
000780*    HASH-AREA IS THIS SHOP'S STAND-IN FOR THE MD5-MOD-SHARD-COUNT
000790*    RULE.  THIS COMPILER CARRIES NO HASHING LIBRARY AND NO
000800*    INTRINSIC FUNCTIONS, SO WE TALLY THE DIGITS OF THE
000810*    ACCOUNT-ID, WEIGHT-SUM THEM, AND TAKE THE REMAINDER ON THE
000820*    SHARD COUNT THE SAME WAY THE REAL RULE TAKES A REMAINDER ON
000830*    MD5'S LOW-ORDER BITS.  WITH SHARD-COUNT AT 1 THIS ALWAYS
000840*    LANDS ON SHARD 1, WHICH IS THE ONLY CASE THIS SHOP HAS EVER
000850*    RUN.  IF A SECOND SHARD MANAGER IS EVER BROUGHT UP, RAISE
000860*    SHARD-COUNT AND ADD A ROW TO SHARD-TABLE - THE HASH ITSELF
000870*    NEEDS NO CHANGE.
000880 01  HASH-AREA.
000890     05  DIGIT-CT-0           PIC S9(4) COMP VALUE ZERO.
000900     05  DIGIT-CT-1           PIC S9(4) COMP VALUE ZERO.
000910     05  DIGIT-CT-2           PIC S9(4) COMP VALUE ZERO.
000920     05  DIGIT-CT-3           PIC S9(4) COMP VALUE ZERO.
000930     05  DIGIT-CT-4           PIC S9(4) COMP VALUE ZERO.
000940     05  DIGIT-CT-5           PIC S9(4) COMP VALUE ZERO.
000950     05  DIGIT-CT-6           PIC S9(4) COMP VALUE ZERO.
000960     05  DIGIT-CT-7           PIC S9(4) COMP VALUE ZERO.
000970     05  DIGIT-CT-8           PIC S9(4) COMP VALUE ZERO.
000980     05  DIGIT-CT-9           PIC S9(4) COMP VALUE ZERO.
000990*        HASH-ACC-VIEW LETS US DROP THE WEIGHTED SUM DOWN INTO A
001000*        SHORTER FIELD WITHOUT A SEPARATE COMPUTE - THIS SHOP'S
001010*        USUAL WAY OF GETTING AT THE LOW-ORDER HALF OF A BINARY
001020*        FIELD, SAME AS CLOCK-SEQ-VIEW BELOW.
001030     05  HASH-ACC             PIC S9(9) COMP VALUE ZERO.
001040     05  HASH-ACC-VIEW REDEFINES HASH-ACC.
001050         10  FILLER           PIC S9(4) COMP.
001060         10  HASH-LOW         PIC S9(4) COMP.
001070     05  HASH-QUOT            PIC S9(9) COMP VALUE ZERO.
001080*        HASH-REM-VIEW BREAKS THE REMAINDER OUT TO PLAIN DISPLAY
001090*        DIGITS FOR THE SAME REASON HASH-ACC-VIEW DOES ABOVE - IT IS
001100*        THE LAST VALUE COMPUTED BEFORE SHARD-IDX, SO IT IS THE FIRST
001110*        PLACE TO LOOK ON A DUMP IF ROUTING EVER LOOKS WRONG.
001120     05  HASH-REM             PIC S9(9) COMP VALUE ZERO.
001130     05  HASH-REM-VIEW REDEFINES HASH-REM.
001140         10  FILLER           PIC S9(4) COMP.
001150         10  HASH-REM-LOW     PIC S9(4) COMP.
001160
001170*    CLOCK-AREA BUILDS THE CALL-ID AND TIMESTAMP STAMPED ONTO
001180*    EVERY OUTGOING CALL - SAME MONOTONIC-COUNTER APPROACH AS
001190*    MTBALMGR'S 0150-STAMP-CLOCK, SO THE TWO PROGRAMS' TIMESTAMPS
001200*    STAY COMPARABLE EVEN THOUGH EACH KEEPS ITS OWN COUNTER.
001210 01  CLOCK-AREA.
001220     05  CLOCK-SEQ            PIC S9(17) COMP VALUE ZERO.
001230     05  CLOCK-SEQ-VIEW REDEFINES CLOCK-SEQ.
001240         10  FILLER           PIC S9(9) COMP.
001250         10  CLOCK-LOW        PIC S9(8) COMP.
001260     05  SYS-TIME             PIC 9(8).
001270*        CALL-SEQ IS THE LOW-ORDER PART OF THE CALL-ID STRING -
001280*        KEPT SEPARATE FROM CLOCK-SEQ SO THE ID IS READABLE AS
001290*        "ACB-" FOLLOWED BY A SHORT RUN-LOCAL SEQUENCE NUMBER
001300*        RATHER THAN THE FULL 17-DIGIT CLOCK VALUE.
001310     05  CALL-SEQ             PIC S9(7) COMP VALUE ZERO.
001320
001330*    POLL-AREA IMPLEMENTS THE 60-SECOND POLLING BUDGET OPERATIONS
001340*    ASKED FOR ON CALLS TO THE BALANCE MANAGER.  ON THIS BOX
001350*    MTBALMGR ANSWERS SYNCHRONOUSLY SO THE LOOP NEVER ACTUALLY
001360*    ITERATES MORE THAN ONCE, BUT THE BUDGET AND THE LOOP
001370*    STRUCTURE ARE KEPT SO THE SHAPE MATCHES A QUEUED SHARD
001380*    MANAGER IF ONE IS EVER STOOD UP.
001390 01  POLL-AREA.
001400     05  POLL-MAX             PIC S9(4) COMP VALUE 60.
001410     05  POLL-COUNT           PIC S9(4) COMP VALUE ZERO.
001420     05  RESULT-READY         PIC X(1) VALUE "N".
001430         88  IS-READY             VALUE "Y".
001440
001450 LINKAGE SECTION.
001460*    CALL-AREA/RESULT-AREA ARE PASSED THROUGH UNCHANGED TO
001470*    MTBALMGR - THIS PROGRAM DOES NOT OWN EITHER LAYOUT, IT ONLY
001480*    STAMPS A FEW FIELDS ON CALL-AREA BEFORE FORWARDING IT.
001490 01  CALL-AREA.
001500     COPY MTCALL.
001510 01  RESULT-AREA.
001520     COPY MTRSLT.
001530
001540
001550 PROCEDURE DIVISION USING CALL-AREA RESULT-AREA.
001560*****************************************************************
001570* 0100 SERIES - MAIN DISPATCH
001580*    THREE STEPS, IN ORDER: STAMP THE CALL WITH AN ID AND
001590*    TIMESTAMP, WORK OUT WHICH SHARD OWNS THE ACCOUNT, THEN
001600*    DISPATCH TO THAT SHARD AND WAIT FOR THE ANSWER.
001610*****************************************************************
001620 0100-MAIN-CONTROL.
001630     PERFORM 0150-STAMP-CALL THRU 0150-EXIT.
001640     PERFORM 0200-HASH-SHARD THRU 0200-EXIT.
001650     PERFORM 0400-DISPATCH-AND-POLL THRU 0400-EXIT.
001660     GOBACK.
001670
001680 0150-STAMP-CALL.
001690*    SAME "NO INTRINSIC FUNCTIONS ON THIS COMPILER" REASONING AS
001700*    MTBALMGR'S CLOCK PARAGRAPH - SEEDED ONCE FROM THE TIME OF
001710*    DAY, THEN COUNTED UP SO TWO CALLS FROM THE SAME RUN NEVER
001720*    SHARE A TIMESTAMP.
001730     IF CLOCK-SEQ = ZERO
001740         ACCEPT SYS-TIME FROM TIME
001750         MOVE SYS-TIME TO CLOCK-LOW
001760     END-IF.
001770     ADD 1 TO CLOCK-SEQ.
001780     ADD 1 TO CALL-SEQ.
001790
001800*    CALL-ID IS "ACB-" (ACCOUNT BALANCE) FOLLOWED BY A 7-DIGIT
001810*    RUN-LOCAL SEQUENCE NUMBER - READABLE ENOUGH TO SPOT IN A
001820*    DUMP WITHOUT DECODING THE FULL EPOCH TIMESTAMP.
001830     MOVE SPACES TO MT-CALL-ID.
001840     MOVE "ACB-" TO MT-CALL-ID(1:4).
001850     MOVE CALL-SEQ TO MT-CALL-ID(5:7).
001860     MOVE CLOCK-SEQ TO MT-CALL-TS.
001870 0150-EXIT.
001880     EXIT.
001890
001900 0200-HASH-SHARD.
001910*    TALLY EACH DIGIT 0-9 IN THE ACCOUNT-ID, THEN WEIGHT-SUM AND
001920*    TAKE THE REMAINDER ON THE SHARD COUNT - SEE THE HASH-AREA
001930*    COMMENT ABOVE FOR WHY THIS STANDS IN FOR MD5-MOD-SHARD-COUNT.
001940     MOVE ZERO TO DIGIT-CT-0 DIGIT-CT-1 DIGIT-CT-2
001950                  DIGIT-CT-3 DIGIT-CT-4 DIGIT-CT-5
001960                  DIGIT-CT-6 DIGIT-CT-7 DIGIT-CT-8
001970                  DIGIT-CT-9.
001980
001990     INSPECT MT-CALL-ACCT-ID TALLYING
002000         DIGIT-CT-0 FOR ALL "0"
002010         DIGIT-CT-1 FOR ALL "1"
002020         DIGIT-CT-2 FOR ALL "2"
002030         DIGIT-CT-3 FOR ALL "3"
002040         DIGIT-CT-4 FOR ALL "4"
002050         DIGIT-CT-5 FOR ALL "5"
002060         DIGIT-CT-6 FOR ALL "6"
002070         DIGIT-CT-7 FOR ALL "7"
002080         DIGIT-CT-8 FOR ALL "8"
002090         DIGIT-CT-9 FOR ALL "9".
002100
002110*    WEIGHT EACH DIGIT-COUNT BY ITS OWN DIGIT VALUE SO "111" AND
002120*    "999" DO NOT HASH TO THE SAME BUCKET JUST BECAUSE BOTH HAVE
002130*    THREE OF ONE DIGIT - DIGIT-CT-0 IS DELIBERATELY LEFT OUT OF
002140*    THE SUM SINCE A WEIGHT OF ZERO WOULD ADD NOTHING ANYWAY.
002150     COMPUTE HASH-ACC = (DIGIT-CT-1 * 1)
002160                       + (DIGIT-CT-2 * 2)
002170                       + (DIGIT-CT-3 * 3)
002180                       + (DIGIT-CT-4 * 4)
002190                       + (DIGIT-CT-5 * 5)
002200                       + (DIGIT-CT-6 * 6)
002210                       + (DIGIT-CT-7 * 7)
002220                       + (DIGIT-CT-8 * 8)
002230                       + (DIGIT-CT-9 * 9).
002240
002250     DIVIDE HASH-ACC BY SHARD-COUNT
002260         GIVING HASH-QUOT
002270         REMAINDER HASH-REM.
002280
002290*    SHARD-TABLE IS SUBSCRIPTED FROM 1, SO THE ZERO-BASED
002300*    REMAINDER NEEDS A PLUS ONE BEFORE IT CAN INDEX INTO IT.
002310     ADD 1 TO HASH-REM GIVING SHARD-IDX.
002320 0200-EXIT.
002330     EXIT.
002340
002350*****************************************************************
002360* 0400 SERIES - DISPATCH AND POLL
002370*    CALLS THE OWNING SHARD'S BALANCE MANAGER AND WAITS FOR A
002380*    RESULT, ENFORCING THE CALL-RESULT-TIMEOUT BUSINESS RULE.
002390*    ON THIS BOX THE CALL IS SYNCHRONOUS SO THE LOOP RUNS EXACTLY
002400*    ONCE, BUT THE POLL BUDGET IS ENFORCED FOR REAL - IF A FUTURE
002410*    SHARD MANAGER EVER BECOMES ASYNCHRONOUS, THIS PARAGRAPH
002420*    ALREADY KNOWS HOW TO GIVE UP ON IT.
002430*****************************************************************
002440 0400-DISPATCH-AND-POLL.
002450     MOVE "N" TO RESULT-READY.
002460     MOVE ZERO TO POLL-COUNT.
002470
002480 0410-POLL-LOOP.
002490     IF IS-READY OR POLL-COUNT > POLL-MAX
002500         GO TO 0410-DONE.
002510
002520     ADD 1 TO POLL-COUNT.
002530*    SUBSCRIPTED CALL - SHARD-PROGRAM(SHARD-IDX) RESOLVES TO
002540*    "MTBALMGR" TODAY BUT WOULD PICK A DIFFERENT PROGRAM-ID OUT
002550*    OF THE TABLE IF SHARD-COUNT WERE EVER RAISED ABOVE 1.
002560     CALL SHARD-PROGRAM(SHARD-IDX) USING CALL-AREA RESULT-AREA.
002570*    MTBALMGR ANSWERS SYNCHRONOUSLY ON THIS BOX - THE RESULT IS
002580*    ALWAYS READY THE FIRST TIME THROUGH.  THE LOOP AND THE
002590*    60-POLL BUDGET ARE KEPT SO THE STRUCTURE MATCHES THE
002600*    60-SECOND POLLING RULE IF THIS EVER MOVES TO A QUEUED
002610*    SHARD MANAGER.
002620     MOVE "Y" TO RESULT-READY.
002630     GO TO 0410-POLL-LOOP.
002640
002650 0410-DONE.
002660*    THE ONLY WAY OUT OF THE LOOP WITHOUT A READY RESULT IS
002670*    RUNNING OUT THE POLL BUDGET - REPORT THAT AS AN ERROR ON
002680*    THE RESULT SO MTTRNPRC TREATS IT LIKE ANY OTHER FAILED CALL.
002690     IF POLL-COUNT > POLL-MAX AND RESULT-READY NOT = "Y"
002700         SET MT-RSLT-ERROR-YES TO TRUE
002710         MOVE "Call result not received in an appropriate time"
002720             TO MT-RSLT-ERR-MSG
002730     END-IF.
002740 0400-EXIT.
002750     EXIT.
