000010*****************************************************************
000020* MTCALL.CPY
000030* ACCOUNT-BALANCE-CALL RECORD - MONEY TRANSFER LEDGER SYSTEM
000040*
000050* ONE ENTRY PER BALANCE OPERATION REQUESTED OF A SHARD'S
000060* ACCOUNT BALANCE MANAGER.  MTACCTSV BUILDS THESE; MTBALMGR
000070* CONSUMES THEM AND ANSWERS WITH AN MTRSLT.CPY RECORD CARRYING
000080* THE SAME MT-CALL-ID.  MT-CALL-TXN-ID IS LEFT BLANK FOR
000090* GET-AVAILABLE-BALANCE (IT IS NOT PERFORMED UNDER A
000100* TRANSACTION).  MT-CALL-AMOUNT IS UNUSED FOR GET/DEBIT/CANCEL.
000110*
000120* MAINTENANCE HISTORY
000130*    1987-04-09 RVS  ORIGINAL LAYOUT FOR MTL PROJECT.
000140*    1999-12-02 JCQ  Y2K REVIEW - MT-CALL-TS IS EPOCH MILLIS.
000150*                    NO CHANGE REQUIRED.
000160*    2021-05-18 DCH  ADDED MT-CALL-TS-VIEW AND MT-CALL-AMOUNT
000170*                    -VIEW REDEFINES FOR THE RECON EXTRACT.
000180*                    MTL-204.                                     MTL204  
000190*    2022-02-08 DCH  WIDENED MT-CALL-TYPE FROM X(20) TO X(22) -
000200*                    CANCEL-RESERVED-AMOUNT WAS BEING CUT TO
000210*                    CANCEL-RESERVED-AMOU AND FAILING THE
000220*                    DISPATCH EVALUATE IN MTBALMGR.  TKT MTL-233. MTL233  
000230*****************************************************************
000240 01  MT-BALANCE-CALL-REC.
000250     05  MT-CALL-ID               PIC X(36).
000260     05  MT-CALL-TS               PIC 9(17).
000270     05  MT-CALL-TS-VIEW REDEFINES MT-CALL-TS.
000280         10  MT-CALL-TS-SECS      PIC 9(11).
000290         10  MT-CALL-TS-MILLIS    PIC 9(3).
000300         10  FILLER               PIC 9(3).
000310     05  MT-CALL-TYPE             PIC X(22).
000320         88  MT-CALL-GET-AVAIL-BAL
000330                          VALUE "GET-AVAILABLE-BALANCE ".
000340         88  MT-CALL-RESERVE-AMT
000350                          VALUE "RESERVE-AMOUNT        ".
000360         88  MT-CALL-DEBIT-RSV-AMT
000370                          VALUE "DEBIT-RESERVED-AMOUNT ".
000380         88  MT-CALL-CANCEL-RSV-AMT
000390                          VALUE "CANCEL-RESERVED-AMOUNT".
000400         88  MT-CALL-ADD-AMT
000410                          VALUE "ADD-AMOUNT            ".
000420     05  MT-CALL-ACCT-ID          PIC X(36).
000430     05  MT-CALL-TXN-ID           PIC X(36).
000440     05  MT-CALL-AMOUNT           PIC S9(13)V9(2).
000450     05  MT-CALL-AMOUNT-VIEW REDEFINES MT-CALL-AMOUNT.
000460         10  MT-CALL-AMT-WHOLE    PIC S9(13).
000470         10  MT-CALL-AMT-CENTS    PIC 9(2).
000480     05  FILLER                   PIC X(54).
