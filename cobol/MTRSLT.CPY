000010*****************************************************************
000020* MTRSLT.CPY
000030* ACCOUNT-BALANCE-CALL-RESULT RECORD - MONEY TRANSFER LEDGER
000040* (MTL) SYSTEM
000050*
000060* MTBALMGR'S ANSWER TO AN MTCALL.CPY REQUEST, CARRYING THE SAME
000070* MT-RSLT-CALL-ID SO MTACCTSV CAN MATCH IT BACK UP TO THE CALL IT
000080* SENT.  MT-RSLT-AMOUNT HOLDS THE AVAILABLE BALANCE FOR A
000090* GET-AVAILABLE-BALANCE REPLY AND IS UNUSED OTHERWISE.
000100* MT-RSLT-RSV-STATUS ECHOES THE RESERVATION STATUS OF THE
000110* RESERVE-AMOUNT/DEBIT/CANCEL OPERATIONS AND IS BLANK ON A
000120* GET-AVAILABLE-BALANCE REPLY.  MT-RSLT-HAS-ERROR OF "Y" MEANS
000130* THE CALL COULD NOT BE COMPLETED AT ALL (BAD SHARD, FILE STATUS
000140* NOT ZERO, ACCOUNT NOT ON FILE) AND MT-RSLT-ERR-MSG EXPLAINS WHY
000150* - THIS IS SEPARATE FROM A DENIED RESERVATION, WHICH IS A
000160* NORMAL BUSINESS OUTCOME, NOT AN ERROR.
000170*
000180* MAINTENANCE HISTORY
000190*    1987-04-09 RVS  ORIGINAL LAYOUT FOR MTL PROJECT.
000200*    1999-12-02 JCQ  Y2K REVIEW - MT-RSLT-TS IS EPOCH MILLIS.
000210*                    NO CHANGE REQUIRED.
000220*    2021-05-18 DCH  ADDED MT-RSLT-TS-VIEW AND MT-RSLT-AMOUNT
000230*                    -VIEW REDEFINES FOR THE RECON EXTRACT.
000240*                    MTL-204.                                     MTL204  
000250*    2022-02-08 DCH  WIDENED MT-RSLT-RSV-STATUS FROM X(7) TO
000260*                    X(8) TO MATCH THE MTRSV.CPY FIX - SAME
000270*                    "CANCELED" TRUNCATION.  TKT MTL-233.         MTL233  
000280*****************************************************************
000290 01  MT-BALANCE-RESULT-REC.
000300     05  MT-RSLT-CALL-ID          PIC X(36).
000310     05  MT-RSLT-TS               PIC 9(17).
000320     05  MT-RSLT-TS-VIEW REDEFINES MT-RSLT-TS.
000330         10  MT-RSLT-TS-SECS      PIC 9(11).
000340         10  MT-RSLT-TS-MILLIS    PIC 9(3).
000350         10  FILLER               PIC 9(3).
000360     05  MT-RSLT-AMOUNT           PIC S9(13)V9(2).
000370     05  MT-RSLT-AMOUNT-VIEW REDEFINES MT-RSLT-AMOUNT.
000380         10  MT-RSLT-AMT-WHOLE    PIC S9(13).
000390         10  MT-RSLT-AMT-CENTS    PIC 9(2).
000400     05  MT-RSLT-RSV-STATUS       PIC X(8).
000410         88  MT-RSLT-RSV-OK           VALUE "OK      ".
000420         88  MT-RSLT-RSV-DEBITED      VALUE "DEBITED ".
000430         88  MT-RSLT-RSV-CANCELED     VALUE "CANCELED".
000440         88  MT-RSLT-RSV-DENIED       VALUE "DENIED  ".
000450     05  MT-RSLT-HAS-ERROR        PIC X(1).
000460         88  MT-RSLT-ERROR-YES        VALUE "Y".
000470         88  MT-RSLT-ERROR-NO         VALUE "N".
000480     05  MT-RSLT-ERR-MSG          PIC X(80).
000490     05  FILLER                   PIC X(63).
