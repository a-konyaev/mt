000010*****************************************************************
000020* MTMAIN
000030*
000040* MONEY TRANSFER LEDGER - NIGHTLY BATCH DRIVER.  READS ONE
000050* TRANSACTION REQUEST PER LINE FROM TRANSACTION-FILE (OLDEST
000060* FIRST, FILE ORDER), REGISTERS EACH AS A NEW TRANSACTION AND
000070* CALLS MTTRNPRC TO DRIVE IT TO A FINAL STATUS, THEN WRITES ONE
000080* DETAIL LINE PER TRANSACTION TO TRANSACTION-LOG-FILE.  A RUN
000090* TOTALS LINE IS APPENDED AT END OF FILE - SEE 0400-WRITE-TOTALS.
000100*
000110* THIS PROGRAM IS THE TOP OF THE CALL CHAIN - IT DOES NOT TOUCH
000120* ACCOUNT-FILE OR RESERVATION-FILE DIRECTLY.  ONLY MTBALMGR MAY
000130* DO THAT.  THE CALL CHAIN FOR ONE TRANSACTION IS MTMAIN ->
000140* MTTRNPRC -> MTACCTSV -> MTBALMGR, AND EACH LINK ONLY EVER
000150* TALKS TO THE ONE BELOW IT.
000160*
000170* INPUT RECORDS ARE FIXED, ONE PER LINE, IN TXI-INPUT-LINE
000180* FORMAT - TXI-TYPE IS "PUT", "WITHDRAW", OR "TRANSFER" (SEE
000190* 0310-BUILD-TRANSACTION FOR HOW EACH MAPS ONTO THE TWO-ACCOUNT
000200* MT-TXN-ACCT-FROM/MT-TXN-ACCT-TO SHAPE MTTRAN.CPY USES).  OUTPUT
000210* IS ONE RPT-DETAIL-LINE PER TRANSACTION FOLLOWED BY A SINGLE
000220* RPT-TOTALS-VIEW LINE (THE SAME PHYSICAL RECORD, REDEFINED) AT
000230* END OF FILE.
000240*
000250*****************************************************************
000260* AUTHOR.......... R VASQUEZ SOLER
000270* INSTALLATION.... UNIZARBANK DATA CENTER
000280* DATE-WRITTEN.... 02/03/1987
000290* SECURITY........ CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY
000300*
000310* CHANGE LOG
000320*    1987-03-02 RVS  ORIGINAL DRIVER FOR THE MTL PROJECT.
000330*    1990-08-17 RVS  ADDED THE RUN TOTALS LINE AFTER OPERATIONS
000340*                    ASKED FOR A COUNT TO RECONCILE AGAINST THE
000350*                    OVERNIGHT FEED COUNT.  TKT MTL-042.          MTL042  
000360*    1998-12-03 JCQ  Y2K REVIEW - MT-TXN-TS IS EPOCH MILLIS, NOT
000370*                    A CALENDAR DATE.  NO CHANGE REQUIRED.
000380*    2021-05-18 DCH  CONVERTED TO THE SHARED MTTRAN COPYBOOK SO
000390*                    THIS PROGRAM AND MTTRNPRC STOP DRIFTING OUT
000400*                    OF STEP.  TKT MTL-204.                       MTL204  
000410*    2023-03-09 DCH  STEP-LIMIT GUARD ADDED TO MTTRNPRC ALSO
000420*                    CLOSED OFF HERE - A ZERO-AMOUNT TEST ROW
000430*                    FROM UAT WAS NOT LOOPING THIS PROGRAM, BUT
000440*                    THE RECONCILED COUNT WAS OFF BY ONE UNTIL
000450*                    THE PRIME-READ BELOW WAS FIXED TO SKIP A
000460*                    BLANK TRAILING LINE.  TKT MTL-248.           MTL248  
000470*    2024-01-15 DCH  DROPPED THE WS- PREFIX THROUGHOUT WORKING
000480*                    STORAGE - NEVER THIS SHOP'S CONVENTION, AND
000490*                    NOT CARRIED ANYWHERE ELSE IN THE MTL SUITE.
000500*                    ALSO DROPPED THE INVALID KEY CLAUSE OFF
000510*                    BOTH WRITES TO TRANSACTION-LOG-FILE - THAT
000520*                    CLAUSE ONLY APPLIES TO INDEXED/RELATIVE
000530*                    FILES AND TRANSACTION-LOG-FILE IS LINE
000540*                    SEQUENTIAL, SO IT WAS NEVER LEGAL HERE; A
000550*                    WRITE-STATUS CHECK ON FS-LOG REPLACES IT,
000560*                    THE SAME WAY FS-TXI/FS-LOG ARE ALREADY
000570*                    CHECKED AFTER THE OPENS BELOW.  NO OTHER
000580*                    LOGIC CHANGE.  TKT MTL-261.                  MTL261  
000590*****************************************************************
000600
000610 IDENTIFICATION DIVISION.
000620 PROGRAM-ID. MTMAIN.
000630 AUTHOR. R VASQUEZ SOLER.
000640 INSTALLATION. UNIZARBANK DATA CENTER.
000650 DATE-WRITTEN. 02/03/1987.
000660 DATE-COMPILED.
000670 SECURITY. CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY.
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*    TRANSACTION-FILE IS THE OVERNIGHT FEED - ONE FIXED-FORMAT
000770*    LINE PER REQUESTED TRANSACTION, PROCESSED STRICTLY IN FILE
000780*    ORDER (OLDEST FIRST).  NO SORT STEP - THE FEED IS ALREADY
000790*    IN ARRIVAL ORDER BY THE TIME IT REACHES THIS JOB.
000800     SELECT TRANSACTION-FILE ASSIGN TO "MTTXNIN"
000810     ORGANIZATION IS LINE SEQUENTIAL
000820     FILE STATUS IS FS-TXI.
000830
000840*    TRANSACTION-LOG-FILE IS THIS RUN'S AUDIT TRAIL - ONE LINE
000850*    PER TRANSACTION PLUS THE CLOSING TOTALS LINE.  LINE
000860*    SEQUENTIAL, SAME AS THE INPUT - NEITHER FILE IS EVER READ
000870*    BY KEY, SO THERE IS NO REASON FOR EITHER TO BE INDEXED.
000880     SELECT TRANSACTION-LOG-FILE ASSIGN TO "MTTXNLOG"
000890     ORGANIZATION IS LINE SEQUENTIAL
000900     FILE STATUS IS FS-LOG.
000910
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950*    TXI-INPUT-LINE - ONE REQUESTED TRANSACTION AS IT ARRIVES
000960*    OFF THE OVERNIGHT FEED.  TXI-TYPE IS "PUT", "WITHDRAW", OR
000970*    "TRANSFER" - SEE 0310-BUILD-TRANSACTION FOR HOW EACH ONE
000980*    MAPS ONTO MT-TXN-ACCT-FROM/MT-TXN-ACCT-TO.
000990 FD  TRANSACTION-FILE
001000     LABEL RECORD STANDARD.
001010 01  TXI-INPUT-LINE.
001020     05  TXI-TYPE                 PIC X(8).
001030     05  TXI-ACCT-FROM             PIC X(36).
001040     05  TXI-ACCT-TO               PIC X(36).
001050     05  TXI-AMOUNT                PIC S9(13)V9(2).
001060     05  FILLER                   PIC X(5).
001070
001080*    TRANSACTION-LOG-FILE HOLDS TWO DIFFERENT LINE SHAPES OVER
001090*    THE SAME 95-BYTE RECORD - RPT-DETAIL-LINE FOR EVERY
001100*    TRANSACTION PROCESSED, AND RPT-TOTALS-VIEW (A REDEFINES OF
001110*    THE SAME RECORD) FOR THE SINGLE CLOSING LINE WRITTEN BY
001120*    0400-WRITE-TOTALS.  BOTH ARE BUILT IN WORKING STORAGE-STYLE
001130*    FASHION - MOVE SPACES, FILL IN THE FIELDS, THEN WRITE - THE
001140*    SAME AS EVERY OTHER REPORT LINE IN THIS SHOP'S PROGRAMS.
001150 FD  TRANSACTION-LOG-FILE
001160     LABEL RECORD STANDARD.
001170 01  RPT-DETAIL-LINE.
001180     05  RPT-TXN-ID               PIC X(36).
001190     05  RPT-TYPE                 PIC X(8).
001200     05  RPT-FROM                 PIC X(36).
001210     05  RPT-TO                   PIC X(36).
001220     05  RPT-AMOUNT               PIC S9(13)V9(2)
001230                                   SIGN LEADING SEPARATE CHARACTER.
001240     05  RPT-STATUS               PIC X(10).
001250     05  FILLER                   PIC X(8).
001260 01  RPT-TOTALS-VIEW REDEFINES RPT-DETAIL-LINE.
001270     05  RPT-TOT-LABEL            PIC X(12).
001280     05  RPT-TOT-DONE-LBL         PIC X(6).
001290     05  RPT-TOT-DONE-CT          PIC ZZZZ9.
001300     05  FILLER                   PIC X(1).
001310     05  RPT-TOT-DONE-AMT         PIC -(11)9.99.
001320     05  FILLER                   PIC X(1).
001330     05  RPT-TOT-DENIED-LBL       PIC X(7).
001340     05  RPT-TOT-DENIED-CT        PIC ZZZZ9.
001350     05  FILLER                   PIC X(1).
001360     05  RPT-TOT-DENIED-AMT       PIC -(11)9.99.
001370     05  FILLER                   PIC X(1).
001380     05  RPT-TOT-ERROR-LBL        PIC X(6).
001390     05  RPT-TOT-ERROR-CT         PIC ZZZZ9.
001400     05  FILLER                   PIC X(1).
001410     05  RPT-TOT-ERROR-AMT        PIC -(11)9.99.
001420     05  FILLER                   PIC X(54).
001430
001440
001450 WORKING-STORAGE SECTION.
001460*    FS-TXI/FS-LOG ARE CHECKED AFTER EVERY OPEN AND, AS OF THE
001470*    2024-01-15 CHANGE LOG ENTRY ABOVE, AFTER EVERY WRITE TO
001480*    TRANSACTION-LOG-FILE AS WELL.
001490 77  FS-TXI                       PIC X(2).
001500 77  FS-LOG                       PIC X(2).
001510
001520*    EOF-AREA DRIVES THE MAIN PROCESSING LOOP IN 0100-MAIN-
001530*    CONTROL - ONE PRIME READ AT OPEN TIME, THEN ONE READ AT THE
001540*    BOTTOM OF EACH PASS THROUGH 0300-PROCESS-ONE-TRANSACTION.
001550 01  EOF-AREA.
001560     05  INPUT-EOF                PIC X(1) VALUE "N".
001570         88  AT-EOF                   VALUE "Y".
001580
001590*    CLOCK-AREA STAMPS EACH NEW TRANSACTION WITH A TIMESTAMP
001600*    THAT STRICTLY INCREASES WITHIN THE RUN - SAME MONOTONIC-
001610*    COUNTER TECHNIQUE AS MTBALMGR AND MTACCTSV, SEEDED ONCE AT
001620*    OPEN TIME IN 0200-OPEN-FILES RATHER THAN ON FIRST USE,
001630*    SINCE THIS PROGRAM KNOWS EXACTLY WHEN THE RUN STARTS.
001640 01  CLOCK-AREA.
001650     05  CLOCK-SEQ                PIC S9(17) COMP VALUE ZERO.
001660     05  CLOCK-SEQ-VIEW REDEFINES CLOCK-SEQ.
001670         10  FILLER               PIC S9(9) COMP.
001680         10  CLOCK-LOW            PIC S9(8) COMP.
001690     05  SYS-TIME                 PIC 9(8).
001700*        TXN-SEQ IS THE RUN-LOCAL SEQUENCE NUMBER EMBEDDED IN
001710*        MT-TXN-ID - SEE 0310-BUILD-TRANSACTION.
001720     05  TXN-SEQ                  PIC S9(7) COMP VALUE ZERO.
001730
001740*    TXN-TYPE-SAVE REMEMBERS THE ORIGINAL "PUT"/"WITHDRAW"/
001750*    "TRANSFER" TEXT FROM THE INPUT LINE PURELY FOR THE LOG -
001760*    MTTRAN.CPY HAS NO FIELD FOR IT, SINCE THE STATE MACHINE
001770*    ONLY CARES WHICH OF ACCOUNT-ID-FROM/ACCOUNT-ID-TO IS BLANK,
001780*    NOT WHAT THE ORIGINAL REQUEST CALLED ITSELF.
001790 01  TXN-TYPE-SAVE                PIC X(8).
001800
001810*    TOTALS - THE RUN-LEVEL COUNTS AND AMOUNTS WRITTEN TO THE
001820*    CLOSING LINE BY 0400-WRITE-TOTALS, ACCUMULATED ONE
001830*    TRANSACTION AT A TIME BY 0330-ACCUMULATE-TOTALS.  THREE
001840*    PAIRS, ONE PER TERMINAL STATUS THIS JOB RECOGNIZES - DONE,
001850*    DENIED, AND THE CATCH-ALL ERROR BUCKET FOR ANYTHING ELSE.
001860 01  TOTALS.
001870*        DONE-COUNT/DONE-AMT - TRANSACTIONS THAT REACHED STATUS
001880*        DONE, THE ONLY STATUS THAT MEANS MONEY ACTUALLY MOVED.
001890     05  DONE-COUNT                PIC S9(7) COMP VALUE ZERO.
001900     05  DONE-AMT                  PIC S9(13)V9(2) VALUE ZERO.
001910*        DONE-AMT-VIEW BREAKS THE RUNNING DONE TOTAL OUT TO
001920*        WHOLE-UNITS/CENTS - SAME DUMP-READABILITY REASON AS
001930*        MTBALMGR'S AVAIL-BAL-VIEW, USED WHEN SUPPORT IS CHECKING
001940*        THE GRAND TOTAL MID-RUN WITHOUT WAITING FOR 0400-WRITE-
001950*        TOTALS TO EDIT IT OUT TO THE REPORT.
001960     05  DONE-AMT-VIEW REDEFINES DONE-AMT.
001970         10  DONE-AMT-WHOLE        PIC S9(13).
001980         10  DONE-AMT-CENTS        PIC 9(2).
001990*        DENIED-COUNT/DENIED-AMT - TRANSACTIONS MTTRNPRC REFUSED
002000*        OUTRIGHT, MOST OFTEN FOR INSUFFICIENT AVAILABLE BALANCE.
002010     05  DENIED-COUNT              PIC S9(7) COMP VALUE ZERO.
002020     05  DENIED-AMT                PIC S9(13)V9(2) VALUE ZERO.
002030*        ERROR-COUNT/ERROR-AMT - EVERYTHING STILL NOT AT A FINAL
002040*        STATUS WHEN MTTRNPRC'S STEP-LIMIT GUARD GAVE UP ON IT.
002050     05  ERROR-COUNT               PIC S9(7) COMP VALUE ZERO.
002060     05  ERROR-AMT                 PIC S9(13)V9(2) VALUE ZERO.
002070
002080*    TXN-REC IS THE ACTUAL TRANSACTION ROW PASSED BY REFERENCE
002090*    INTO MTTRNPRC - THAT PROGRAM UPDATES MT-TXN-STATUS IN THIS
002100*    SAME STORAGE, SO NO SEPARATE RESULT AREA IS NEEDED HERE.
002110*    LAYOUT COMES FROM MTTRAN.CPY, THE SAME COPYBOOK MTTRNPRC
002120*    ITSELF USES, SO THE TWO PROGRAMS CAN NEVER DRIFT APART ON
002130*    WHERE A GIVEN FIELD SITS IN THE RECORD.
002140 01  TXN-REC.
002150     COPY MTTRAN.
002160
002170
002180 PROCEDURE DIVISION.
002190*****************************************************************
002200* 0100 SERIES - MAIN CONTROL
002210*    OPEN, DRIVE EVERY INPUT LINE TO A LOGGED TRANSACTION, WRITE
002220*    THE CLOSING TOTALS LINE, CLOSE, STOP.  NO RESTART LOGIC -
002230*    EACH RUN IS A FRESH PASS OVER WHATEVER IS CURRENTLY SITTING
002240*    IN TRANSACTION-FILE, SAME AS ANY OTHER OVERNIGHT FEED JOB
002250*    IN THIS SHOP.
002260*****************************************************************
002270 0100-MAIN-CONTROL.
002280     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
002290
002300     PERFORM 0300-PROCESS-ONE-TRANSACTION THRU 0300-EXIT
002310         UNTIL AT-EOF.
002320
002330     PERFORM 0400-WRITE-TOTALS THRU 0400-EXIT.
002340     PERFORM 0500-CLOSE-FILES THRU 0500-EXIT.
002350
002360     STOP RUN.
002370
002380 0200-OPEN-FILES.
002390*    BOTH OPENS ARE CHECKED INDIVIDUALLY SO THE DISPLAY AT
002400*    9100-OPEN-ERROR CAN TELL SUPPORT WHICH OF THE TWO FILES
002410*    FAILED TO OPEN WITHOUT THEM HAVING TO GO LOOK.
002420     OPEN INPUT TRANSACTION-FILE.
002430     IF FS-TXI NOT = "00"
002440         GO TO 9100-OPEN-ERROR.
002450
002460     OPEN OUTPUT TRANSACTION-LOG-FILE.
002470     IF FS-LOG NOT = "00"
002480         GO TO 9100-OPEN-ERROR.
002490
002500*    SEED THE CLOCK ONCE, AT OPEN TIME, SO EVERY TRANSACTION
002510*    STAMPED DURING THIS RUN SHARES THE SAME TIME-OF-DAY BASE
002520*    AND ONLY THE COUNTER PORTION (CLOCK-SEQ) MOVES FROM THERE.
002530     ACCEPT SYS-TIME FROM TIME.
002540     MOVE SYS-TIME TO CLOCK-LOW.
002550
002560*    PRIME READ - WITHOUT THIS, THE UNTIL TEST IN 0100-MAIN-
002570*    CONTROL WOULD NEVER SEE A FIRST RECORD BEFORE THE LOOP BODY
002580*    RUNS.  SEE THE 2023-03-09 CHANGE LOG ENTRY FOR WHY A BLANK
002590*    TRAILING LINE ON THE FEED USED TO THROW OFF THE RECONCILED
002600*    COUNT BEFORE THIS READ WAS MADE TO SKIP IT CLEANLY.
002610     PERFORM 0210-READ-NEXT-INPUT THRU 0210-EXIT.
002620 0200-EXIT.
002630     EXIT.
002640
002650*    SHARED BY THE PRIME READ IN 0200-OPEN-FILES ABOVE AND THE
002660*    END-OF-LOOP READ IN 0300-PROCESS-ONE-TRANSACTION BELOW - ONE
002670*    PLACE DECIDES WHAT "END OF FEED" MEANS FOR THIS RUN.
002680 0210-READ-NEXT-INPUT.
002690     READ TRANSACTION-FILE
002700         AT END
002710             SET AT-EOF TO TRUE.
002720 0210-EXIT.
002730     EXIT.
002740
002750*****************************************************************
002760* 0300 SERIES - PROCESS ONE TRANSACTION
002770*    BUILD, DRIVE TO FINAL, LOG, ACCUMULATE, READ THE NEXT LINE -
002780*    IN THAT ORDER, ONE FULL PASS PER INPUT LINE.
002790*****************************************************************
002800 0300-PROCESS-ONE-TRANSACTION.
002810*    PERFORMED ONCE PER INPUT LINE STILL ON FILE - THE UNTIL TEST
002820*    THAT GUARDS THIS PERFORM LIVES BACK IN 0100-MAIN-CONTROL,
002830*    NOT HERE, SINCE AT-EOF IS ONLY TRUE ONCE THE READ AT THE
002840*    BOTTOM OF THIS PARAGRAPH HAS ALREADY RUN OUT OF LINES.
002850     PERFORM 0310-BUILD-TRANSACTION THRU 0310-EXIT.
002860
002870*    ONE CALL TAKES THE TRANSACTION ALL THE WAY TO A TERMINAL
002880*    STATUS - SEE MTTRNPRC'S OWN HEADER FOR THE STATE MACHINE IT
002890*    DRIVES THIS RECORD THROUGH.
002900     CALL "MTTRNPRC" USING TXN-REC.
002910
002920     PERFORM 0320-WRITE-DETAIL-LINE THRU 0320-EXIT.
002930     PERFORM 0330-ACCUMULATE-TOTALS THRU 0330-EXIT.
002940     PERFORM 0210-READ-NEXT-INPUT THRU 0210-EXIT.
002950 0300-EXIT.
002960     EXIT.
002970
002980 0310-BUILD-TRANSACTION.
002990*    TWO COUNTERS, BOTH ADVANCED EVERY TRANSACTION - CLOCK-SEQ
003000*    FOR THE TIMESTAMP, TXN-SEQ FOR THE HUMAN-READABLE PART OF
003010*    THE GENERATED TRANSACTION ID.
003020     ADD 1 TO CLOCK-SEQ.
003030     ADD 1 TO TXN-SEQ.
003040
003050     MOVE SPACES TO TXN-REC.
003060     MOVE TXI-TYPE TO TXN-TYPE-SAVE.
003070
003080*    TXN-ID IS "TXN-" FOLLOWED BY A 7-DIGIT RUN-LOCAL SEQUENCE
003090*    NUMBER - READABLE IN A DUMP AND GUARANTEED UNIQUE WITHIN
003100*    ONE RUN, WHICH IS ALL THIS BATCH JOB NEEDS OF IT.
003110     MOVE "TXN-" TO MT-TXN-ID(1:4).
003120     MOVE TXN-SEQ TO MT-TXN-ID(5:7).
003130
003140     MOVE CLOCK-SEQ TO MT-TXN-TS.
003150
003160*    MAP THE THREE INPUT REQUEST TYPES ONTO THE TWO-ACCOUNT
003170*    SHAPE MTTRAN.CPY USES - A PUT LEAVES ACCOUNT-ID-FROM BLANK,
003180*    A WITHDRAW LEAVES ACCOUNT-ID-TO BLANK, A TRANSFER CARRIES
003190*    BOTH.  MTTRNPRC'S STATE MACHINE READS THESE BLANKS DIRECTLY
003200*    TO DECIDE WHICH STEPS TO SKIP - THERE IS NO SEPARATE
003210*    TRANSACTION-TYPE FIELD CARRIED FORWARD PAST THIS POINT.
003220     IF TXI-TYPE = "PUT     "
003230         MOVE SPACES TO MT-TXN-ACCT-FROM
003240         MOVE TXI-ACCT-TO TO MT-TXN-ACCT-TO
003250     ELSE
003260         IF TXI-TYPE = "WITHDRAW"
003270             MOVE TXI-ACCT-FROM TO MT-TXN-ACCT-FROM
003280             MOVE SPACES TO MT-TXN-ACCT-TO
003290         ELSE
003300             MOVE TXI-ACCT-FROM TO MT-TXN-ACCT-FROM
003310             MOVE TXI-ACCT-TO TO MT-TXN-ACCT-TO
003320         END-IF
003330     END-IF.
003340
003350     MOVE TXI-AMOUNT TO MT-TXN-AMOUNT.
003360     SET MT-TXN-CREATED TO TRUE.
003370 0310-EXIT.
003380     EXIT.
003390
003400 0320-WRITE-DETAIL-LINE.
003410     MOVE SPACES TO RPT-DETAIL-LINE.
003420     MOVE MT-TXN-ID TO RPT-TXN-ID.
003430     MOVE TXN-TYPE-SAVE TO RPT-TYPE.
003440     MOVE MT-TXN-ACCT-FROM TO RPT-FROM.
003450     MOVE MT-TXN-ACCT-TO TO RPT-TO.
003460     MOVE MT-TXN-AMOUNT TO RPT-AMOUNT.
003470     MOVE MT-TXN-STATUS TO RPT-STATUS.
003480
003490*    TRANSACTION-LOG-FILE IS LINE SEQUENTIAL, NOT INDEXED OR
003500*    RELATIVE, SO THERE IS NO KEY FOR AN INVALID KEY CLAUSE TO
003510*    REPORT ON HERE - THE WRITE IS CHECKED BY FILE STATUS
003520*    INSTEAD, THE SAME WAY 0200-OPEN-FILES CHECKS THE OPENS.
003530     WRITE RPT-DETAIL-LINE.
003540     IF FS-LOG NOT = "00"
003550         GO TO 9200-WRITE-ERROR.
003560 0320-EXIT.
003570     EXIT.
003580
003590 0330-ACCUMULATE-TOTALS.
003600     IF MT-TXN-DONE
003610         ADD 1 TO DONE-COUNT
003620         ADD MT-TXN-AMOUNT TO DONE-AMT
003630     ELSE
003640         IF MT-TXN-DENIED
003650             ADD 1 TO DENIED-COUNT
003660             ADD MT-TXN-AMOUNT TO DENIED-AMT
003670         ELSE
003680*            ANYTHING STILL NOT FINAL AFTER MTTRNPRC'S STEP
003690*            LIMIT IS COUNTED HERE AS AN ERROR - OPERATIONS
003700*            GETS A NON-ZERO ERROR COUNT TO INVESTIGATE RATHER
003710*            THAN A SILENTLY DROPPED ROW.
003720             ADD 1 TO ERROR-COUNT
003730             ADD MT-TXN-AMOUNT TO ERROR-AMT
003740         END-IF
003750     END-IF.
003760 0330-EXIT.
003770     EXIT.
003780
003790*****************************************************************
003800* 0400 SERIES - WRITE TOTALS
003810*    ONE CLOSING LINE, WRITTEN OVER THE SAME PHYSICAL RECORD AS
003820*    EVERY DETAIL LINE VIA THE RPT-TOTALS-VIEW REDEFINES - SEE
003830*    THE FD COMMENT ABOVE.  WRITTEN EXACTLY ONCE, AFTER THE LAST
003840*    TRANSACTION HAS BEEN PROCESSED.
003850*****************************************************************
003860 0400-WRITE-TOTALS.
003870     MOVE SPACES TO RPT-TOTALS-VIEW.
003880     MOVE "RUN TOTALS  " TO RPT-TOT-LABEL.
003890     MOVE "DONE= " TO RPT-TOT-DONE-LBL.
003900     MOVE DONE-COUNT TO RPT-TOT-DONE-CT.
003910     MOVE DONE-AMT TO RPT-TOT-DONE-AMT.
003920     MOVE "DENIED=" TO RPT-TOT-DENIED-LBL.
003930     MOVE DENIED-COUNT TO RPT-TOT-DENIED-CT.
003940     MOVE DENIED-AMT TO RPT-TOT-DENIED-AMT.
003950     MOVE "ERROR=" TO RPT-TOT-ERROR-LBL.
003960     MOVE ERROR-COUNT TO RPT-TOT-ERROR-CT.
003970     MOVE ERROR-AMT TO RPT-TOT-ERROR-AMT.
003980
003990*    SAME REASONING AS 0320-WRITE-DETAIL-LINE ABOVE - NO
004000*    INVALID KEY ON A LINE SEQUENTIAL WRITE, CHECK FS-LOG
004010*    AFTERWARD INSTEAD.
004020     WRITE RPT-TOTALS-VIEW.
004030     IF FS-LOG NOT = "00"
004040         GO TO 9200-WRITE-ERROR.
004050 0400-EXIT.
004060     EXIT.
004070
004080*    NORMAL END-OF-RUN CLOSE - REACHED ONLY AFTER EVERY INPUT
004090*    LINE HAS BEEN DRIVEN TO A FINAL STATUS AND THE TOTALS LINE
004100*    HAS ALREADY BEEN WRITTEN BY 0400-WRITE-TOTALS.
004110 0500-CLOSE-FILES.
004120     CLOSE TRANSACTION-FILE.
004130     CLOSE TRANSACTION-LOG-FILE.
004140 0500-EXIT.
004150     EXIT.
004160
004170*****************************************************************
004180* 9000 SERIES - FATAL ERROR PARAGRAPHS
004190*    NEITHER OF THESE RETURNS CONTROL TO THE MAIN LOOP - BOTH END
004200*    IN STOP RUN, SINCE AN OPEN FAILURE OR A WRITE FAILURE AGAINST
004210*    THE AUDIT TRAIL MEANS THIS RUN CANNOT BE TRUSTED TO RECONCILE
004220*    AND OPERATIONS NEEDS TO BE TOLD BEFORE ANYTHING ELSE RUNS.
004230*****************************************************************
004240 9100-OPEN-ERROR.
004250     DISPLAY "MTMAIN - UNABLE TO OPEN TRANSACTION FILES".
004260     DISPLAY "FS-TXI=" FS-TXI " FS-LOG=" FS-LOG.
004270     STOP RUN.
004280
004290*    CLOSES BOTH FILES BEFORE STOPPING, UNLIKE 9100-OPEN-ERROR
004300*    ABOVE, SINCE BY THE TIME A WRITE HAS FAILED BOTH FILES ARE
004310*    ALREADY OPEN AND SHOULD NOT BE LEFT THAT WAY ON AN ABEND.
004320 9200-WRITE-ERROR.
004330     DISPLAY "MTMAIN - WRITE ERROR ON TRANSACTION-LOG-FILE".
004340     DISPLAY "FS-LOG=" FS-LOG.
004350     CLOSE TRANSACTION-FILE.
004360     CLOSE TRANSACTION-LOG-FILE.
004370     STOP RUN.
