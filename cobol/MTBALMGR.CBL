000010*****************************************************************
000020* MTBALMGR
000030*
000040* ACCOUNT BALANCE MANAGER - OWNS ONE SHARD OF THE LEDGER.
000050*
000060* THIS IS THE ONLY PROGRAM ANYWHERE IN THE MTL SUITE THAT IS
000070* PERMITTED TO REWRITE ACCOUNT-FILE OR RESERVATION-FILE.  EVERY
000080* OTHER PROGRAM IN THE CHAIN - MTMAIN, MTTRNPRC, MTACCTSV - GOES
000090* THROUGH THIS ONE TO TOUCH A BALANCE, AND NONE OF THEM OPEN
000100* ACCOUNT-FILE OR RESERVATION-FILE THEMSELVES.  IF YOU ARE
000110* CHASING A BALANCE DISCREPANCY, THIS IS THE ONLY PLACE IN THE
000120* SUITE WHERE THE NUMBER CAN HAVE ACTUALLY CHANGED.
000130*
000140* MTACCTSV CALLS THIS PROGRAM ONCE PER BALANCE OPERATION, PASSING
000150* A FILLED-IN MT-BALANCE-CALL-REC (SEE MTCALL.CPY) AND GETTING
000160* BACK A FILLED-IN MT-BALANCE-RESULT-REC (SEE MTRSLT.CPY).
000170* MTACCTSV HAS ALREADY WORKED OUT THAT THE CALL BELONGS TO THIS
000180* SHARD BEFORE IT EVER CALLS US - WE DO NOT RE-CHECK OWNERSHIP
000190* HERE, AND WE DO NOT KNOW HOW MANY OTHER SHARDS EXIST.
000200*
000210* FIVE CALL-TYPES ARE HANDLED, DISPATCHED OFF MT-CALL-TYPE IN
000220* 0100-MAIN-CONTROL:
000230*    GET-AVAILABLE-BALANCE    - READ-ONLY, NO FILES REWRITTEN.
000240*    RESERVE-AMOUNT           - WRITES RESERVATION-FILE ONLY.
000250*    DEBIT-RESERVED-AMOUNT    - REWRITES BOTH FILES.
000260*    CANCEL-RESERVED-AMOUNT   - REWRITES RESERVATION-FILE ONLY.
000270*    ADD-AMOUNT               - REWRITES ACCOUNT-FILE ONLY.
000280*
000290*****************************************************************
000300* AUTHOR.......... R VASQUEZ SOLER
000310* INSTALLATION.... UNIZARBANK DATA CENTER
000320* DATE-WRITTEN.... 04/09/1987
000330* SECURITY........ CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY
000340*
000350* CHANGE LOG
000360*    1987-04-09 RVS  ORIGINAL PROGRAM FOR THE MTL PROJECT - FOUR
000370*                    OPERATIONS AGAINST THE SHARD'S ACCOUNT AND
000380*                    RESERVATION LEDGERS.
000390*    1988-11-14 RVS  ADD-AMOUNT SPLIT OUT OF THE DEPOSIT PATH AS
000400*                    ITS OWN UNCONDITIONAL OPERATION SO A PUT
000410*                    DOES NOT HAVE TO GO THROUGH A RESERVATION.
000420*    1991-02-20 RVS  RESERVE-AMOUNT MADE IDEMPOTENT ON A REPEAT
000430*                    CALL FOR THE SAME ACCOUNT/TRANSACTION KEY -
000440*                    RETRY STORM ON A SLOW NIGHT RUN WAS DOUBLE
000450*                    RESERVING.  TKT MTL-061.                     MTL061  
000460*    1998-12-03 JCQ  Y2K REVIEW - ALL TIMESTAMPS CARRIED AS
000470*                    17-DIGIT EPOCH MILLIS, NO 2-DIGIT YEAR
000480*                    FIELDS IN THIS PROGRAM.  SIGNED OFF.
000490*    2019-07-02 RVS  FOLLOWED MTACCT.CPY'S BALANCE WIDENING -
000500*                    SEE AVAIL-BAL / RESV-SUM BELOW.
000510*                    TKT MTL-118.                                 MTL118  
000520*    2021-05-18 DCH  CONVERTED THE PER-PROGRAM FD'S TO THE
000530*                    SHARED MTACCT/MTRSV/MTCALL/MTRSLT COPYBOOKS
000540*                    SO MTACCTSV AND MTTRNPRC STOP DRIFTING OUT
000550*                    OF STEP WITH THIS PROGRAM'S RECORD LAYOUTS.
000560*                    TKT MTL-204.                                 MTL204  
000570*    2022-02-08 DCH  PICKED UP THE MT-CALL-TYPE/MT-RSV-STATUS
000580*                    WIDENING FROM THE COPYBOOK CHANGES.  NO
000590*                    LOGIC CHANGE HERE.  TKT MTL-233.             MTL233  
000600*    2024-01-15 DCH  DROPPED THE WS-TRUE/WS-FALSE 78-LEVELS - AN
000610*                    AUDIT OF WORKING-STORAGE FOUND NEITHER HAD
000620*                    BEEN REFERENCED SINCE THE GNUCOBOL PORT; THE
000630*                    88-LEVEL SWITCHES ALREADY COVER EVERY FLAG
000640*                    IN THIS PROGRAM.  ALSO RENAMED EVERY WORKING
000650*                    STORAGE AND LINKAGE NAME TO DROP THE WS-/LK-
000660*                    PREFIXES A PAST PROGRAMMER HAD STARTED USING
000670*                    - NOT THIS SHOP'S HABIT AND NOT CARRIED
000680*                    ANYWHERE ELSE IN THE MTL SUITE.  NO LOGIC
000690*                    CHANGE.  TKT MTL-261.                        MTL261
000700*    2024-02-19 DCH  RECON FOUND A HANDFUL OF RECON EXTRACT ROWS
000710*                    WHERE A REPEAT RESERVE-AMOUNT CALL FOR A KEY
000720*                    ALREADY ON FILE WAS RETURNING A FRESH
000730*                    "RESERVATION-FILE I/O ERROR" INSTEAD OF THE
000740*                    EXISTING ROW'S STATUS - TRACED TO EOF-SW
000750*                    STILL HOLDING THE "Y" LEFT BY
000760*                    1500-SUM-OK-RESERVATIONS FROM AN EARLIER CALL
000770*                    IN THE SAME RUN, SO THE DIRECT READ'S HIT WAS
000780*                    BEING MISREAD AS A MISS.  EOF-SW IS NOW RESET
000790*                    TO "N" IMMEDIATELY BEFORE THE READ.  TKT
000800*                    MTL-273.                                    MTL273
000810*****************************************************************
000820
000830 IDENTIFICATION DIVISION.
000840 PROGRAM-ID. MTBALMGR.
000850 AUTHOR. R VASQUEZ SOLER.
000860 INSTALLATION. UNIZARBANK DATA CENTER.
000870 DATE-WRITTEN. 04/09/1987.
000880 DATE-COMPILED.
000890 SECURITY. CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY.
000900
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930*    C01 IS A HOLDOVER FROM THE PRINTER SPECIAL-NAME THIS SHOP
000940*    DECLARES IN EVERY PROGRAM, EVEN THE ONES LIKE THIS ONE THAT
000950*    NEVER WRITE A REPORT - KEEPS THE ENVIRONMENT DIVISION THE
000960*    SAME SHAPE ACROSS THE WHOLE SUITE.
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM.
000990
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020*    ACCOUNT-FILE IS OPTIONAL SO THAT GET-AVAILABLE-BALANCE ON AN
001030*    UNKNOWN ACCOUNT-ID FAILS WITH A CLEAN "NOT ON FILE" RESULT
001040*    INSTEAD OF AN ABEND IF THE FILE HAPPENS TO BE MISSING FROM
001050*    A SHARD THAT HAS NEVER HAD AN ACCOUNT OPENED ON IT.
001060*
001070*    KEYED INDEXED ON MT-ACCT-ID, NOT RELATIVE - THIS IS THE
001080*    SAME ORGANIZATION THIS SHOP'S CARD/MOVEMENT FILES HAVE
001090*    ALWAYS USED, AND A DIRECT READ BY THE ACCOUNT-ID ITSELF IS
001100*    SIMPLER AND LESS ERROR-PRONE THAN TRANSLATING ACCOUNT-ID
001110*    TO A RELATIVE RECORD NUMBER AND BACK JUST TO KEEP AN ISAM
001120*    HANDLER OUT OF THE PICTURE.
001130     SELECT OPTIONAL ACCOUNT-FILE ASSIGN TO DISK
001140     ORGANIZATION IS INDEXED
001150     ACCESS MODE IS DYNAMIC
001160     RECORD KEY IS MT-ACCT-ID
001170     FILE STATUS IS FS-ACCT.
001180
001190*    RESERVATION-FILE IS KEYED ON THE COMBINED ACCOUNT-ID/
001200*    TRANSACTION-ID PAIR (MT-RSV-KEY, SEE MTRSV.CPY) SO A
001210*    SINGLE READ BY KEY FINDS THE RESERVATION FOR ONE
001220*    TRANSACTION WITHOUT SCANNING.
001230     SELECT OPTIONAL RESERVATION-FILE ASSIGN TO DISK
001240     ORGANIZATION IS INDEXED
001250     ACCESS MODE IS DYNAMIC
001260     RECORD KEY IS MT-RSV-KEY
001270     FILE STATUS IS FS-RSV.
001280
001290
001300 DATA DIVISION.
001310 FILE SECTION.
001320*    ACCOUNT-FILE - ONE ROW PER ACCOUNT THIS SHARD OWNS.  LAYOUT
001330*    IN MTACCT.CPY IS SHARED WITH EVERY OTHER PROGRAM THAT NEEDS
001340*    TO KNOW THE SHAPE OF AN ACCOUNT ROW.
001350 FD  ACCOUNT-FILE
001360     LABEL RECORD STANDARD
001370     VALUE OF FILE-ID IS "MTACCT.UBD".
001380     COPY MTACCT.
001390
001400*    RESERVATION-FILE - ONE ROW PER (ACCOUNT, TRANSACTION) HOLD
001410*    EVER PLACED AGAINST THIS SHARD.  ROWS ARE NEVER DELETED -
001420*    A CANCELED OR DEBITED HOLD STAYS ON FILE WITH ITS STATUS
001430*    UPDATED, SO THE FILE DOUBLES AS THE RESERVATION AUDIT TRAIL.
001440 FD  RESERVATION-FILE
001450     LABEL RECORD STANDARD
001460     VALUE OF FILE-ID IS "MTRSV.UBD".
001470     COPY MTRSV.
001480
001490
001500 WORKING-STORAGE SECTION.
001510*    FILE-STATUS PAIRS, ONE PER SELECT ABOVE - CHECKED AFTER
001520*    EVERY OPEN/READ/WRITE/REWRITE AGAINST THAT FILE.  TWO
001530*    CHARACTERS, NOT THREE - THIS SHOP NEVER BOTHERED WITH THE
001540*    EXTENDED FILE STATUS FEATURE CODE DIGIT, SO "00" IS SUCCESS,
001550*    "05" IS "OPTIONAL FILE NOT FOUND AT OPEN", AND ANYTHING ELSE
001560*    IS TREATED AS A HARD I/O FAULT AGAINST THAT FILE.
001570 77  FS-ACCT                  PIC X(2).
001580 77  FS-RSV                   PIC X(2).
001590
001600*    CLOCK-AREA STAMPS EVERY RESULT THIS PROGRAM RETURNS WITH A
001610*    TIMESTAMP THAT IS GUARANTEED TO STRICTLY INCREASE WITHIN ONE
001620*    RUN, EVEN ACROSS MANY CALLS IN THE SAME SECOND.  SEE THE
001630*    COMMENT ON 0150-STAMP-CLOCK FOR WHY THIS IS NOT
001640*    FUNCTION CURRENT-DATE.
001650 01  CLOCK-AREA.
001660     05  CLOCK-SEQ            PIC S9(17) COMP VALUE ZERO.
001670*        CLOCK-SEQ-VIEW EXISTS ONLY SO THE LOW-ORDER HALF OF THE
001680*        SEED VALUE CAN BE LOADED FROM SYS-TIME BELOW WITHOUT A
001690*        COMP-TO-COMP MOVE TRIPPING A SIZE-MISMATCH WARNING ON
001700*        THIS COMPILER - THE HIGH-ORDER FILLER HALF IS NEVER
001710*        REFERENCED.
001720     05  CLOCK-SEQ-VIEW REDEFINES CLOCK-SEQ.
001730         10  FILLER           PIC S9(9) COMP.
001740         10  CLOCK-LOW        PIC S9(8) COMP.
001750*        SYS-TIME HOLDS THE HHMMSSHH READING ACCEPT ... FROM TIME
001760*        RETURNS - ONLY EVER USED ONCE, TO SEED CLOCK-LOW ABOVE.
001770     05  SYS-TIME             PIC 9(8).
001780
001790*    WORK-AREA HOLDS EVERYTHING THIS PROGRAM NEEDS TO CARRY
001800*    BETWEEN PARAGRAPHS WHILE WORKING OUT AN AVAILABLE BALANCE OR
001810*    A NEW STORED BALANCE.  NONE OF IT SURVIVES PAST ONE CALL.
001820 01  WORK-AREA.
001830*        EOF-SW/AT-EOF DRIVES THE RESERVATION-FILE FULL SCAN IN
001840*        1500-SUM-OK-RESERVATIONS.  IT IS ALSO BORROWED IN
001850*        2000-RESERVE-AMOUNT TO REMEMBER WHETHER THE DIRECT READ
001860*        BY KEY FOUND AN EXISTING ROW - SEE THE COMMENT THERE.
001870     05  EOF-SW               PIC X(1) VALUE "N".
001880         88  AT-EOF               VALUE "Y".
001890*        SCAN-COUNT IS PURELY DIAGNOSTIC - HOW MANY RESERVATION
001900*        ROWS THE LAST FULL SCAN READ, FOR WHEN SUPPORT ASKS WHY
001910*        A GET-AVAILABLE-BALANCE IS SLOW ON A HEAVILY-RESERVED
001920*        ACCOUNT.  NOT RETURNED TO THE CALLER.
001930     05  SCAN-COUNT           PIC S9(7) COMP VALUE ZERO.
001940*        AVAIL-BAL HOLDS THE AVAILABLE-BALANCE RESULT ITSELF ONCE
001950*        1000-GET-AVAILABLE-BALANCE HAS SUBTRACTED RESV-SUM FROM
001960*        THE STORED BALANCE.  AVAIL-BAL-VIEW IS KEPT ONLY SO A
001970*        WHOLE-UNIT/CENTS BREAKOUT IS AVAILABLE ON A DISPLAY
001980*        DUMP WITHOUT HAND-COMPUTING IT - NEITHER SUBORDINATE
001990*        FIELD IS MOVED TO OR FROM IN THIS PROGRAM'S LOGIC.
002000     05  AVAIL-BAL            PIC S9(13)V9(2) VALUE ZERO.
002010     05  AVAIL-BAL-VIEW REDEFINES AVAIL-BAL.
002020         10  AVAIL-WHOLE      PIC S9(13).
002030         10  AVAIL-CENTS      PIC 9(2).
002040*        RESV-SUM - RUNNING TOTAL BUILT BY 1510-SUM-READ-LOOP,
002050*        ONE ACCUMULATION PER OK RESERVATION ROW MATCHING THE
002060*        ACCOUNT-ID BEING LOOKED UP.  RESV-SUM-VIEW IS THE SAME
002070*        WHOLE-UNIT/CENTS BREAKOUT AS AVAIL-BAL-VIEW ABOVE, FOR
002080*        THE SAME DUMP-READABILITY REASON.
002090     05  RESV-SUM             PIC S9(13)V9(2) VALUE ZERO.
002100     05  RESV-SUM-VIEW REDEFINES RESV-SUM.
002110         10  RESV-SUM-WHOLE       PIC S9(13).
002120         10  RESV-SUM-CENTS       PIC 9(2).
002130*        NEW-BALANCE - INTERMEDIATE RESULT OF THE 5000-ADD-AMOUNT
002140*        ADD ... GIVING, HELD HERE RATHER THAN ADDED DIRECTLY
002150*        INTO MT-ACCT-BALANCE SO THE MOVE BACK IS A SEPARATE,
002160*        VISIBLE STATEMENT.
002170     05  NEW-BALANCE          PIC S9(13)V9(2) VALUE ZERO.
002180
002190 LINKAGE SECTION.
002200*    CALL-AREA/RESULT-AREA ARE THE REQUEST AND REPLY MTACCTSV
002210*    PASSES US - SEE MTCALL.CPY/MTRSLT.CPY FOR THE FULL LAYOUTS.
002220 01  CALL-AREA.
002230     COPY MTCALL.
002240 01  RESULT-AREA.
002250     COPY MTRSLT.
002260
002270
002280 PROCEDURE DIVISION USING CALL-AREA RESULT-AREA.
002290*****************************************************************
002300* 0100 SERIES - MAIN DISPATCH
002310*    ONE CALL IN, ONE RESULT OUT, THEN GOBACK.  NOTHING IN THIS
002320*    PROGRAM LOOPS OVER MULTIPLE CALLS - MTACCTSV CALLS US AGAIN
002330*    FOR THE NEXT ONE.
002340*****************************************************************
002350 0100-MAIN-CONTROL.
002360     PERFORM 0150-STAMP-CLOCK THRU 0150-EXIT.
002370     PERFORM 0200-INIT-RESULT THRU 0200-EXIT.
002380
002390*    DISPATCH ON CALL-TYPE.  NESTED IF, NOT EVALUATE - THIS SHOP
002400*    HAS NEVER USED EVALUATE IN THE MTL SUITE, SO WE DO NOT
002410*    START HERE.  THE FALL-THROUGH ELSE AT THE BOTTOM CATCHES
002420*    ANY CALL-TYPE NONE OF THE FIVE 88-LEVELS MATCH.
002430     IF MT-CALL-GET-AVAIL-BAL
002440         PERFORM 1000-GET-AVAILABLE-BALANCE THRU 1000-EXIT
002450     ELSE
002460         IF MT-CALL-RESERVE-AMT
002470             PERFORM 2000-RESERVE-AMOUNT THRU 2000-EXIT
002480         ELSE
002490             IF MT-CALL-DEBIT-RSV-AMT
002500                 PERFORM 3000-DEBIT-RESERVED-AMT THRU 3000-EXIT
002510             ELSE
002520                 IF MT-CALL-CANCEL-RSV-AMT
002530                     PERFORM 4000-CANCEL-RESERVED-AMT
002540                         THRU 4000-EXIT
002550                 ELSE
002560                     IF MT-CALL-ADD-AMT
002570                         PERFORM 5000-ADD-AMOUNT THRU 5000-EXIT
002580                     ELSE
002590                         PERFORM 9000-UNKNOWN-CALL-TYPE
002600                             THRU 9000-EXIT
002610                     END-IF
002620                 END-IF
002630             END-IF
002640         END-IF
002650     END-IF.
002660
002670     GOBACK.
002680
002690 0150-STAMP-CLOCK.
002700*    NO FUNCTION CURRENT-DATE HERE - COMPILER ON THIS BOX DOES
002710*    NOT CARRY THE INTRINSIC FUNCTION LIBRARY.  WE STAMP RESULTS
002720*    WITH A MONOTONIC COUNTER SEEDED OFF THE TIME OF DAY SO TWO
002730*    RESULTS FROM THE SAME RUN NEVER TIE.  THE SEED IS ONLY TAKEN
002740*    ONCE - ON THE FIRST CALL INTO THIS COPY OF THE PROGRAM - SO
002750*    A SINGLE RUN'S TIMESTAMPS COME OUT STRICTLY INCREASING EVEN
002760*    IF THE WALL CLOCK SECOND DOES NOT CHANGE BETWEEN CALLS.
002770     IF CLOCK-SEQ = ZERO
002780         ACCEPT SYS-TIME FROM TIME
002790         MOVE SYS-TIME TO CLOCK-LOW
002800     END-IF.
002810     ADD 1 TO CLOCK-SEQ.
002820 0150-EXIT.
002830     EXIT.
002840
002850 0200-INIT-RESULT.
002860*    EVERY RESULT STARTS CLEAN - NO LEFTOVER AMOUNT, STATUS, OR
002870*    ERROR TEXT FROM A PRIOR CALL INTO THIS SAME COPY OF THE
002880*    PROGRAM CAN LEAK THROUGH INTO THIS ONE'S ANSWER.
002890     MOVE MT-CALL-ID TO MT-RSLT-CALL-ID.
002900     MOVE CLOCK-SEQ TO MT-RSLT-TS.
002910     MOVE ZERO TO MT-RSLT-AMOUNT.
002920     MOVE SPACES TO MT-RSLT-RSV-STATUS.
002930     SET MT-RSLT-ERROR-NO TO TRUE.
002940     MOVE SPACES TO MT-RSLT-ERR-MSG.
002950 0200-EXIT.
002960     EXIT.
002970
002980*****************************************************************
002990* 1000 SERIES - GET-AVAILABLE-BALANCE
003000*    AVAILABLE BALANCE = ACCOUNT.BALANCE - SUM OF AMOUNT OVER
003010*    ALL RESERVATION ROWS FOR THIS ACCOUNT WHERE STATUS = OK.
003020*    THIS IS THE NUMBER RESERVE-AMOUNT CHECKS A REQUESTED HOLD
003030*    AGAINST - NOT THE RAW STORED BALANCE - SO MONEY ALREADY
003040*    SPOKEN FOR BY AN EARLIER, STILL-OPEN HOLD CANNOT BE HELD
003050*    A SECOND TIME BY A DIFFERENT TRANSACTION.
003060*****************************************************************
003070 1000-GET-AVAILABLE-BALANCE.
003080     PERFORM 1100-READ-ACCOUNT THRU 1100-EXIT.
003090*    AN UNKNOWN ACCOUNT-ID SETS MT-RSLT-ERROR-YES INSIDE
003100*    1100-READ-ACCOUNT'S CALL TO 9100-ACCOUNT-NOT-FOUND BELOW -
003110*    BAIL OUT HERE RATHER THAN GO ON TO SUM RESERVATIONS AGAINST
003120*    A ROW THAT WAS NEVER READ.
003130     IF MT-RSLT-ERROR-YES
003140         GO TO 1000-EXIT.
003150
003160     PERFORM 1500-SUM-OK-RESERVATIONS THRU 1500-EXIT.
003170
003180     SUBTRACT RESV-SUM FROM MT-ACCT-BALANCE
003190         GIVING AVAIL-BAL.
003200     MOVE AVAIL-BAL TO MT-RSLT-AMOUNT.
003210 1000-EXIT.
003220     EXIT.
003230
003240*    1100-READ-ACCOUNT - SHARED BY EVERY OPERATION BELOW THAT
003250*    NEEDS THE ACCOUNT ROW ON FILE.  OPENS INPUT-ONLY, SO
003260*    CALLERS THAT NEED TO REWRITE THE ROW (3000/5000 SERIES)
003270*    RE-OPEN IT THEMSELVES I-O AFTERWARD.
003280 1100-READ-ACCOUNT.
003290     OPEN INPUT ACCOUNT-FILE.
003300     IF FS-ACCT NOT = "00"
003310         PERFORM 9100-ACCOUNT-NOT-FOUND THRU 9100-EXIT
003320         GO TO 1100-EXIT.
003330
003340     MOVE MT-CALL-ACCT-ID TO MT-ACCT-ID.
003350     READ ACCOUNT-FILE
003360         INVALID KEY
003370             PERFORM 9100-ACCOUNT-NOT-FOUND THRU 9100-EXIT.
003380     CLOSE ACCOUNT-FILE.
003390 1100-EXIT.
003400     EXIT.
003410
003420 1500-SUM-OK-RESERVATIONS.
003430*    FULL SCAN OF RESERVATION-FILE - THIS SHARD'S RESERVATION
003440*    LEDGER IS A BATCH FILE, NOT AN ON-LINE TABLE, SO THERE IS
003450*    NO GENERIC-KEY START AVAILABLE TO US ON THE COMBINED
003460*    MT-RSV-KEY (A START ON A PARTIAL KEY WOULD ONLY MATCH THE
003470*    ACCOUNT-ID PORTION IF THE TRANSACTION-ID PORTION SORTED
003480*    LOW, WHICH IT WILL NOT FOR EVERY ROW) - SO WE JUST READ
003490*    EVERY ROW ON FILE AND KEEP THE ONES THAT MATCH.  SEE
003500*    SCAN-COUNT ABOVE FOR WHY THIS IS COUNTED.
003510     MOVE ZERO TO RESV-SUM.
003520     MOVE ZERO TO SCAN-COUNT.
003530     MOVE "N" TO EOF-SW.
003540     OPEN INPUT RESERVATION-FILE.
003550     IF FS-RSV NOT = "00" AND FS-RSV NOT = "05"
003560*        FS-RSV = 05 MEANS THE OPTIONAL FILE DOES NOT EXIST YET
003570*        ON THIS SHARD - TREAT THAT AS "NO RESERVATIONS", NOT AN
003580*        ERROR.  ANY OTHER NON-ZERO STATUS IS A REAL I/O FAULT.
003590         GO TO 1500-EXIT.
003600
003610 1510-SUM-READ-LOOP.
003620     IF AT-EOF
003630         GO TO 1510-DONE.
003640     READ RESERVATION-FILE NEXT RECORD
003650         AT END
003660             SET AT-EOF TO TRUE
003670             GO TO 1510-SUM-READ-LOOP
003680         NOT AT END
003690             ADD 1 TO SCAN-COUNT
003700             IF MT-RSV-ACCT-ID = MT-CALL-ACCT-ID
003710                     AND MT-RSV-OK
003720                 ADD MT-RSV-AMOUNT TO RESV-SUM
003730             END-IF
003740     END-READ.
003750     GO TO 1510-SUM-READ-LOOP.
003760
003770 1510-DONE.
003780     CLOSE RESERVATION-FILE.
003790 1500-EXIT.
003800     EXIT.
003810
003820*****************************************************************
003830* 2000 SERIES - RESERVE-AMOUNT
003840*    IDEMPOTENT ON (ACCOUNT-ID, TRANSACTION-ID) - A REPEAT CALL
003850*    RETURNS THE EXISTING ROW'S STATUS WITHOUT RE-CHECKING THE
003860*    BALANCE OR WRITING A SECOND ROW.  SEE THE 1991-02-20 CHANGE
003870*    LOG ENTRY ABOVE FOR WHY - BEFORE THAT FIX, A RETRY STORM ON
003880*    A SLOW NIGHT RUN COULD RESERVE THE SAME MONEY TWICE.
003890*****************************************************************
003900 2000-RESERVE-AMOUNT.
003910*    BUILD THE COMBINED KEY FIRST - EVERYTHING BELOW, THE
003920*    IDEMPOTENCY CHECK AND THE EVENTUAL WRITE, READS OR WRITES
003930*    BY THIS SAME MT-RSV-ACCT-ID/MT-RSV-TXN-ID PAIR.
003940     MOVE MT-CALL-ACCT-ID TO MT-RSV-ACCT-ID.
003950     MOVE MT-CALL-TXN-ID TO MT-RSV-TXN-ID.
003960
003970*    OPENED I-O, NOT INPUT, BECAUSE THE FIRST-TIME PATH BELOW
003980*    MAY NEED TO WRITE A NEW ROW BEFORE THIS PARAGRAPH RETURNS -
003990*    RE-OPENING PARTWAY THROUGH WOULD COST A SECOND DISK OPEN
004000*    FOR NO BENEFIT.
004010     OPEN I-O RESERVATION-FILE.
004020     IF FS-RSV NOT = "00" AND FS-RSV NOT = "05"
004030         PERFORM 9200-RESERVATION-FILE-ERROR THRU 9200-EXIT
004040         GO TO 2000-EXIT.
004050
004060*    DIRECT READ BY THE COMBINED KEY - IF THE ROW IS ALREADY ON
004070*    FILE THIS IS A RETRY OF A CALL WE HAVE ALREADY ANSWERED.
004080*    EOF-SW IS RESET HERE BEFORE THE READ RATHER THAN LEFT AT
004090*    WHATEVER 1500-SUM-OK-RESERVATIONS LAST LEFT IT - THAT
004100*    PARAGRAPH ALWAYS LEAVES EOF-SW = "Y" WHEN ITS SCAN ENDS, AND
004110*    SINCE THIS IS A CALLED PROGRAM, NOT A FRESH JOB STEP, THAT
004120*    LEFTOVER "Y" WOULD STILL BE SITTING THERE ON EVERY CALL
004130*    AFTER THE FIRST.  WITHOUT THIS RESET A HIT BELOW (THE
004140*    IDEMPOTENT-RETRY CASE THIS READ EXISTS FOR) WOULD BE
004150*    MISTAKEN FOR A MISS AND FALL THROUGH TO THE FIRST-TIME PATH,
004160*    ATTEMPTING A DUPLICATE WRITE.
004170     MOVE "N" TO EOF-SW.
004180     READ RESERVATION-FILE
004190         INVALID KEY
004200             MOVE "Y" TO EOF-SW.
004210
004220     IF EOF-SW = "N"
004230*        ROW ALREADY EXISTS - IDEMPOTENT REPLY, NO RE-CHECK OF
004240*        THE BALANCE AND NO SECOND ROW WRITTEN.
004250         MOVE MT-RSV-STATUS TO MT-RSLT-RSV-STATUS
004260         CLOSE RESERVATION-FILE
004270         GO TO 2000-EXIT
004280     END-IF.
004290
004300     MOVE "N" TO EOF-SW.
004310     CLOSE RESERVATION-FILE.
004320
004330*    FIRST TIME WE HAVE SEEN THIS (ACCOUNT, TRANSACTION) PAIR -
004340*    WORK OUT THE AVAILABLE BALANCE AND CHECK IT COVERS THE
004350*    REQUESTED AMOUNT BEFORE WRITING A NEW HOLD.
004360     PERFORM 1100-READ-ACCOUNT THRU 1100-EXIT.
004370     IF MT-RSLT-ERROR-YES
004380         GO TO 2000-EXIT.
004390
004400     PERFORM 1500-SUM-OK-RESERVATIONS THRU 1500-EXIT.
004410     SUBTRACT RESV-SUM FROM MT-ACCT-BALANCE
004420         GIVING AVAIL-BAL.
004430
004440     IF AVAIL-BAL < MT-CALL-AMOUNT
004450*        NOT ENOUGH AVAILABLE BALANCE TO COVER THE HOLD - DENIED,
004460*        AND PER THE BUSINESS RULE NO ROW IS WRITTEN FOR A
004470*        DENIAL, SO A RETRY OF THIS SAME CALL RE-CHECKS THE
004480*        BALANCE RATHER THAN REPLAYING A STALE DENIAL.
004490         SET MT-RSLT-RSV-DENIED TO TRUE
004500         GO TO 2000-EXIT.
004510
004520     MOVE MT-CALL-ACCT-ID TO MT-RSV-ACCT-ID.
004530     MOVE MT-CALL-TXN-ID TO MT-RSV-TXN-ID.
004540     MOVE MT-RSLT-TS TO MT-RSV-TS.
004550     MOVE MT-CALL-AMOUNT TO MT-RSV-AMOUNT.
004560     SET MT-RSV-OK TO TRUE.
004570     MOVE SPACES TO MT-RSV-REASON.
004580
004590     OPEN I-O RESERVATION-FILE.
004600     WRITE MT-RESERVATION-REC
004610         INVALID KEY
004620             PERFORM 9200-RESERVATION-FILE-ERROR THRU 9200-EXIT.
004630     CLOSE RESERVATION-FILE.
004640
004650*    IF THE WRITE ABOVE SET AN ERROR, MT-RSLT-ERROR-NO IS FALSE
004660*    AND MT-RSLT-RSV-OK IS LEFT UNSET - THE CALLER SEES THE
004670*    ERROR FIELDS INSTEAD OF A BOGUS "OK" STATUS.
004680     IF MT-RSLT-ERROR-NO
004690         SET MT-RSLT-RSV-OK TO TRUE.
004700 2000-EXIT.
004710     EXIT.
004720
004730*****************************************************************
004740* 3000 SERIES - DEBIT-RESERVED-AMOUNT
004750*    TURNS AN OK HOLD INTO REAL MONEY MOVEMENT - THE ONLY PLACE
004760*    IN THIS PROGRAM WHERE A RESERVATION'S AMOUNT ACTUALLY LEAVES
004770*    ACCOUNT.BALANCE.  ONLY VALID AGAINST A HOLD STILL IN OK
004780*    STATUS - A HOLD THAT IS ALREADY DEBITED, CANCELED, OR DENIED
004790*    CANNOT BE DEBITED A SECOND TIME.
004800*****************************************************************
004810 3000-DEBIT-RESERVED-AMT.
004820     PERFORM 3100-FIND-RESERVATION THRU 3100-EXIT.
004830     IF MT-RSLT-ERROR-YES
004840         GO TO 3000-EXIT.
004850
004860     IF NOT MT-RSV-OK
004870         SET MT-RSLT-ERROR-YES TO TRUE
004880         MOVE "RESERVATION NOT IN OK STATUS" TO MT-RSLT-ERR-MSG
004890         CLOSE RESERVATION-FILE
004900         GO TO 3000-EXIT.
004910
004920     PERFORM 1100-READ-ACCOUNT THRU 1100-EXIT.
004930     IF MT-RSLT-ERROR-YES
004940         CLOSE RESERVATION-FILE
004950         GO TO 3000-EXIT.
004960
004970*    RESERVATION-FILE IS STILL OPEN I-O FROM 3100-FIND-RESERVATION
004980*    AT THIS POINT - HELD OPEN ACROSS THE ACCOUNT-FILE WORK BELOW
004990*    SO THE EVENTUAL REWRITE OF THE RESERVATION ROW FARTHER DOWN
005000*    DOES NOT HAVE TO RE-OPEN AND RE-READ IT.
005010     OPEN I-O ACCOUNT-FILE.
005020     MOVE MT-CALL-ACCT-ID TO MT-ACCT-ID.
005030     READ ACCOUNT-FILE
005040         INVALID KEY
005050             PERFORM 9100-ACCOUNT-NOT-FOUND THRU 9100-EXIT
005060             CLOSE RESERVATION-FILE
005070             GO TO 3000-EXIT.
005080
005090*    THE ACTUAL DEBIT - SUBTRACT THE HELD AMOUNT, NOT WHATEVER
005100*    MT-CALL-AMOUNT HAPPENS TO CARRY, SINCE THE CALLER DOES NOT
005110*    SUPPLY AN AMOUNT ON A DEBIT CALL (SEE MTCALL.CPY).
005120     SUBTRACT MT-RSV-AMOUNT FROM MT-ACCT-BALANCE.
005130     REWRITE MT-ACCOUNT-REC
005140         INVALID KEY
005150             PERFORM 9100-ACCOUNT-NOT-FOUND THRU 9100-EXIT.
005160     CLOSE ACCOUNT-FILE.
005170
005180*    MARK THE HOLD DEBITED ONLY AFTER THE ACCOUNT-FILE REWRITE
005190*    ABOVE HAS ALREADY SUCCEEDED - IF THE ACCOUNT REWRITE HAD
005200*    FAILED WE WOULD NOT WANT A HOLD THAT SAYS DEBITED WHEN THE
005210*    MONEY NEVER ACTUALLY MOVED.
005220     IF MT-RSLT-ERROR-NO
005230         SET MT-RSV-DEBITED TO TRUE
005240         REWRITE MT-RESERVATION-REC
005250             INVALID KEY
005260                 PERFORM 9200-RESERVATION-FILE-ERROR
005270                     THRU 9200-EXIT
005280         SET MT-RSLT-RSV-DEBITED TO TRUE
005290     END-IF.
005300
005310     CLOSE RESERVATION-FILE.
005320 3000-EXIT.
005330     EXIT.
005340
005350*****************************************************************
005360* 4000 SERIES - CANCEL-RESERVED-AMOUNT
005370*    UNWINDS AN OK HOLD WITHOUT TOUCHING ACCOUNT.BALANCE - THE
005380*    MONEY WAS NEVER ACTUALLY DEBITED, ONLY SPOKEN FOR, SO
005390*    RELEASING THE HOLD IS JUST A STATUS CHANGE ON THE
005400*    RESERVATION ROW.  CALLED BY MTTRNPRC'S CANCELLING STATE
005410*    WHEN THE DESTINATION SIDE OF A TRANSFER FAILED AND THE
005420*    SOURCE SIDE'S HOLD NEEDS TO BE RELEASED.
005430*****************************************************************
005440 4000-CANCEL-RESERVED-AMT.
005450     PERFORM 3100-FIND-RESERVATION THRU 3100-EXIT.
005460     IF MT-RSLT-ERROR-YES
005470         GO TO 4000-EXIT.
005480
005490     IF NOT MT-RSV-OK
005500         SET MT-RSLT-ERROR-YES TO TRUE
005510         MOVE "RESERVATION NOT IN OK STATUS" TO MT-RSLT-ERR-MSG
005520         CLOSE RESERVATION-FILE
005530         GO TO 4000-EXIT.
005540
005550*    NO ACCOUNT-FILE INVOLVEMENT HERE AT ALL - CANCELING A HOLD
005560*    IS PURELY A STATUS CHANGE ON THE RESERVATION ROW, SINCE THE
005570*    BALANCE WAS NEVER ACTUALLY TOUCHED BY RESERVE-AMOUNT.
005580     SET MT-RSV-CANCELED TO TRUE.
005590     REWRITE MT-RESERVATION-REC
005600         INVALID KEY
005610             PERFORM 9200-RESERVATION-FILE-ERROR THRU 9200-EXIT.
005620
005630     IF MT-RSLT-ERROR-NO
005640         SET MT-RSLT-RSV-CANCELED TO TRUE.
005650
005660     CLOSE RESERVATION-FILE.
005670 4000-EXIT.
005680     EXIT.
005690
005700*    3100-FIND-RESERVATION - SHARED BY THE DEBIT AND CANCEL
005710*    PATHS ABOVE.  BOTH NEED THE EXISTING HOLD ROW BY ITS
005720*    (ACCOUNT, TRANSACTION) KEY AND BOTH LEAVE RESERVATION-FILE
005730*    OPEN I-O ON RETURN SO THE CALLING PARAGRAPH CAN REWRITE IT
005740*    - THAT IS WHY NEITHER 3000 NOR 4000 CLOSE IT BEFORE THEY
005750*    ARE DONE WITH IT.
005760 3100-FIND-RESERVATION.
005770     MOVE MT-CALL-ACCT-ID TO MT-RSV-ACCT-ID.
005780     MOVE MT-CALL-TXN-ID TO MT-RSV-TXN-ID.
005790
005800*    OPENED I-O, NOT INPUT - BOTH CALLERS OF THIS PARAGRAPH GO ON
005810*    TO REWRITE THE ROW THEY ARE ABOUT TO READ HERE, SO THE FILE
005820*    IS LEFT OPEN I-O ON RETURN RATHER THAN BEING CLOSED AND
005830*    RE-OPENED A SECOND TIME FARTHER DOWN.
005840     OPEN I-O RESERVATION-FILE.
005850     IF FS-RSV NOT = "00"
005860         PERFORM 9200-RESERVATION-FILE-ERROR THRU 9200-EXIT
005870         GO TO 3100-EXIT.
005880
005890     READ RESERVATION-FILE
005900         INVALID KEY
005910             SET MT-RSLT-ERROR-YES TO TRUE
005920             MOVE "RESERVATION NOT ON FILE" TO MT-RSLT-ERR-MSG
005930             CLOSE RESERVATION-FILE.
005940 3100-EXIT.
005950     EXIT.
005960
005970*****************************************************************
005980* 5000 SERIES - ADD-AMOUNT (UNCONDITIONAL)
005990*    THE ONLY ONE OF THE FIVE OPERATIONS THAT NEVER TOUCHES
006000*    RESERVATION-FILE AT ALL - A PUT DEPOSIT OR THE DESTINATION
006010*    SIDE OF A TRANSFER GOES STRAIGHT ONTO THE STORED BALANCE
006020*    WITH NO HOLD STEP, SINCE THERE IS NOTHING TO OVER-COMMIT
006030*    WHEN MONEY IS COMING IN RATHER THAN GOING OUT.
006040*****************************************************************
006050 5000-ADD-AMOUNT.
006060     OPEN I-O ACCOUNT-FILE.
006070     IF FS-ACCT NOT = "00"
006080         PERFORM 9100-ACCOUNT-NOT-FOUND THRU 9100-EXIT
006090         GO TO 5000-EXIT.
006100
006110     MOVE MT-CALL-ACCT-ID TO MT-ACCT-ID.
006120     READ ACCOUNT-FILE
006130         INVALID KEY
006140             PERFORM 9100-ACCOUNT-NOT-FOUND THRU 9100-EXIT
006150             GO TO 5000-EXIT.
006160
006170*    GIVING INTO NEW-BALANCE RATHER THAN ADDING STRAIGHT INTO
006180*    MT-ACCT-BALANCE, SO THE RESULT CAN BE MOVED BACK ONLY AFTER
006190*    THE ADD HAS ALREADY SUCCEEDED - A BOOKKEEPING HABIT THIS
006200*    SHOP CARRIES OVER FROM THE SPLIT-AMOUNT DEPOSIT LOGIC.
006210     ADD MT-CALL-AMOUNT TO MT-ACCT-BALANCE GIVING NEW-BALANCE.
006220     MOVE NEW-BALANCE TO MT-ACCT-BALANCE.
006230     REWRITE MT-ACCOUNT-REC
006240         INVALID KEY
006250             PERFORM 9100-ACCOUNT-NOT-FOUND THRU 9100-EXIT.
006260     CLOSE ACCOUNT-FILE.
006270     MOVE MT-ACCT-BALANCE TO MT-RSLT-AMOUNT.
006280 5000-EXIT.
006290     EXIT.
006300
006310*****************************************************************
006320* 9000 SERIES - ERROR PARAGRAPHS
006330*    EACH OF THESE JUST SETS THE ERROR FLAG AND A ONE-LINE
006340*    EXPLANATION - NONE OF THEM CLOSE A FILE, SINCE WHICHEVER
006350*    FILE IS OPEN WHEN ONE OF THESE IS PERFORMED IS CLOSED BY THE
006360*    PARAGRAPH THAT CALLED IT, NOT HERE.
006370*****************************************************************
006380*    REACHED ONLY WHEN NONE OF THE FIVE 88-LEVEL CALL-TYPE TESTS
006390*    IN 0100-MAIN-CONTROL'S DISPATCH MATCHED - A CALLER SENDING A
006400*    CALL-TYPE VALUE THIS VERSION OF MTBALMGR DOES NOT KNOW.
006410 9000-UNKNOWN-CALL-TYPE.
006420     SET MT-RSLT-ERROR-YES TO TRUE.
006430     MOVE "UNRECOGNIZED CALL-TYPE ON MT-BALANCE-CALL-REC"
006440         TO MT-RSLT-ERR-MSG.
006450 9000-EXIT.
006460     EXIT.
006470
006480*    SHARED BY EVERY PARAGRAPH THAT READS ACCOUNT-FILE BY KEY -
006490*    SAME ONE-LINE MESSAGE REGARDLESS OF WHICH CALLER TRIPPED IT,
006500*    SO SUPPORT SEES A CONSISTENT TEXT NO MATTER WHICH OPERATION
006510*    WAS IN PROGRESS.
006520 9100-ACCOUNT-NOT-FOUND.
006530     SET MT-RSLT-ERROR-YES TO TRUE.
006540     MOVE "ACCOUNT NOT ON ACCOUNT-FILE" TO MT-RSLT-ERR-MSG.
006550 9100-EXIT.
006560     EXIT.
006570
006580*    COVERS ANY NON-ZERO, NON-"05" FILE STATUS AGAINST
006590*    RESERVATION-FILE THAT IS NOT HANDLED BY A MORE SPECIFIC
006600*    INVALID KEY CLAUSE ELSEWHERE IN THIS PROGRAM - A REAL I/O
006610*    FAULT, NOT A MISSING ROW.
006620 9200-RESERVATION-FILE-ERROR.
006630     SET MT-RSLT-ERROR-YES TO TRUE.
006640     MOVE "RESERVATION-FILE I/O ERROR" TO MT-RSLT-ERR-MSG.
006650 9200-EXIT.
006660     EXIT.
