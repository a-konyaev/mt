000010*****************************************************************
000020* MTTRNPRC
000030*
000040* TRANSACTION PROCESSOR - DRIVES ONE TRANSACTION RECORD THROUGH
000050* THE STATE MACHINE (CREATED/RESERVED/ADDED/CANCELLING/DONE/
000060* DENIED/ERROR) TO A TERMINAL STATUS.  MTMAIN CALLS THIS ONCE
000070* PER TRANSACTION READ FROM TRANSACTION-FILE, PASSING THE
000080* TRANSACTION RECORD BY REFERENCE; THIS PROGRAM UPDATES
000090* MT-TXN-STATUS IN PLACE AS IT DRIVES THE TRANSACTION FORWARD
000100* AND RETURNS ONCE MT-TXN-IS-FINAL.  EACH STEP IS GATED ON THE
000110* STATUS ALREADY IN THE RECORD (NOT A SEPARATE FLAG), SO RE-
000120* ENTERING THIS PROGRAM WITH A TRANSACTION THAT IS ALREADY
000130* PART-WAY THROUGH PICKS UP AT THE RIGHT STEP.
000140*
000150* A PUT LEAVES ACCOUNT-ID-FROM BLANK (NO RESERVE/DEBIT STEPS);
000160* A WITHDRAW LEAVES ACCOUNT-ID-TO BLANK (NO ADD STEP).  BOTH ARE
000170* DRIVEN THROUGH THE SAME STEPS BELOW WITH THE MISSING ACCOUNT
000180* CHECKED FOR AND THE STEP SKIPPED.
000190*
000200* THE FIVE TERMINAL STATUSES ARE DONE, DENIED, AND ERROR - ONCE
000210* MT-TXN-STATUS REACHES ONE OF THOSE, MT-TXN-IS-FINAL GOES TRUE
000220* (SEE THE 88-LEVEL IN MTTRAN.CPY) AND NOTHING IN THIS PROGRAM
000230* OR ANY OTHER WILL EVER MOVE THE TRANSACTION OUT OF IT AGAIN.
000240* A TRANSACTION NEVER LEAVES A FINAL STATUS ONCE IT HAS ONE.
000250*
000260*****************************************************************
000270* AUTHOR.......... J CALVO QUINTANA
000280* INSTALLATION.... UNIZARBANK DATA CENTER
000290* DATE-WRITTEN.... 06/05/1987
000300* SECURITY........ CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY
000310*
000320* CHANGE LOG
000330*    1987-05-06 JCQ  ORIGINAL PROGRAM FOR THE MTL PROJECT -
000340*                    TRANSFER ONLY, NO PUT/WITHDRAW SHORTCUTS.
000350*    1991-10-21 JCQ  ADDED THE CANCELLING STATE SO A FAILED ADD
000360*                    ON THE DESTINATION CAN UNWIND THE SOURCE
000370*                    RESERVATION.  TKT MTL-150.                   MTL150  
000380*    1994-02-14 RVS  PUT AND WITHDRAW FOLDED INTO THE SAME STATE
000390*                    MACHINE BY SKIPPING THE RESERVE OR ADD STEP
000400*                    WHEN THE OPPOSITE ACCOUNT IS BLANK, INSTEAD
000410*                    OF CARRYING TWO MORE COPIES OF THIS LOGIC.
000420*                    TKT MTL-089.                                 MTL089  
000430*    1998-12-03 JCQ  Y2K REVIEW - MT-TXN-TS IS EPOCH MILLIS, NOT
000440*                    A CALENDAR DATE.  NO CHANGE REQUIRED.
000450*    2021-05-18 DCH  CONVERTED TO THE SHARED MTTRAN/MTCALL/MTRSLT
000460*                    COPYBOOKS.  TKT MTL-204.                     MTL204  
000470*    2022-02-08 DCH  PICKED UP THE MT-CALL-TYPE WIDENING - THE
000480*                    CANCEL-RESERVED-AMOUNT CALL WAS BEING BUILT
000490*                    WITH A TRUNCATED CALL-TYPE AND MTBALMGR WAS
000500*                    FALLING THROUGH TO THE UNKNOWN-CALL-TYPE
000510*                    PATH.  TKT MTL-233.                          MTL233  
000520*    2024-01-15 DCH  DROPPED THE WS-/LK- PREFIXES THROUGHOUT
000530*                    WORKING-STORAGE AND LINKAGE - NEVER THIS
000540*                    SHOP'S CONVENTION, AND NOT CARRIED ANYWHERE
000550*                    ELSE IN THE MTL SUITE.  NO LOGIC CHANGE.
000560*                    TKT MTL-261.                                 MTL261  
000570*****************************************************************
000580
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. MTTRNPRC.
000610 AUTHOR. J CALVO QUINTANA.
000620 INSTALLATION. UNIZARBANK DATA CENTER.
000630 DATE-WRITTEN. 06/05/1987.
000640 DATE-COMPILED.
000650 SECURITY. CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY.
000660
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690*    NO FILES OF ITS OWN HERE EITHER - MTMAIN OWNS
000700*    TRANSACTION-FILE AND TRANSACTION-LOG-FILE AND PASSES US ONE
000710*    RECORD AT A TIME BY REFERENCE IN THE LINKAGE SECTION BELOW.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740
000750
000760 DATA DIVISION.
000770 WORKING-STORAGE SECTION.
000780*    TWO LOCAL COPIES OF THE CALL/RESULT LAYOUTS, RENAMED VIA
000790*    REPLACING SO THEY DO NOT COLLIDE WITH THE 01-LEVEL NAMES
000800*    MTCALL.CPY/MTRSLT.CPY ALREADY DECLARE - THIS PROGRAM BUILDS
000810*    A FRESH CALL-REC-DETAIL FOR EVERY STEP IT DRIVES AND READS
000820*    THE ANSWER BACK INTO RESULT-REC-DETAIL, ALL WITHIN ITS OWN
000830*    WORKING-STORAGE RATHER THAN IN THE LINKAGE SECTION, SINCE
000840*    NEITHER ONE IS A PARAMETER PASSED INTO THIS PROGRAM.
000850     COPY MTCALL REPLACING ==MT-BALANCE-CALL-REC== BY
000860                            ==CALL-REC-DETAIL==.
000870
000880     COPY MTRSLT REPLACING ==MT-BALANCE-RESULT-REC== BY
000890                            ==RESULT-REC-DETAIL==.
000900
000910*    STEP-COUNT/STEP-LIMIT GUARD THE DRIVE LOOP BELOW - SEE THE
000920*    COMMENT AT 0110-DONE FOR WHY A TRANSACTION IS LEFT ALONE
000930*    RATHER THAN FORCED TO ERROR IF THE LIMIT IS EVER HIT.
000940 01  STEP-COUNT                PIC S9(4) COMP VALUE ZERO.
000950*    STEP-COUNT-VIEW EXISTS ONLY SO STEP-COUNT IS READABLE ON A
000960*    DUMP AS PLAIN DISPLAY DIGITS INSTEAD OF WHATEVER NATIVE FORM
000970*    THIS COMPILER PACKS A COMP FIELD IN.
000980 01  STEP-COUNT-VIEW REDEFINES STEP-COUNT.
000990     05  STEP-COUNT-DISP       PIC S9(4).
001000 01  STEP-LIMIT                PIC S9(4) COMP VALUE 10.
001010
001020*    DIAG-AREA REMEMBERS THE LAST CALL THIS PROGRAM MADE INTO
001030*    MTACCTSV - PURELY FOR SUPPORT, THE SAME WAY MTBALMGR KEEPS
001040*    SCAN-COUNT.  NOT RETURNED TO MTMAIN.
001050 01  DIAG-AREA.
001060*        LAST-CALL-TYPE IS A COPY OF WHATEVER CALL-TYPE THE MOST
001070*        RECENT 9000-INVOKE-ACCOUNT-SERVICE BUILT - LAST-CALL-
001080*        TYPE-VIEW BREAKS OUT JUST THE FIRST 8 BYTES, WHICH IS
001090*        ENOUGH TO TELL THE FIVE CALL-TYPES APART ON A DUMP.
001100     05  LAST-CALL-TYPE        PIC X(22) VALUE SPACES.
001110     05  LAST-CALL-TYPE-VIEW REDEFINES LAST-CALL-TYPE.
001120         10  LAST-CALL-TYPE-SHORT PIC X(8).
001130         10  FILLER            PIC X(14).
001140*        LAST-AMOUNT/LAST-AMOUNT-VIEW - THE AMOUNT CARRIED ON
001150*        THAT SAME CALL, BROKEN OUT WHOLE-UNITS/CENTS FOR THE
001160*        SAME REASON AVAIL-BAL-VIEW IS BROKEN OUT IN MTBALMGR.
001170     05  LAST-AMOUNT           PIC S9(13)V9(2) VALUE ZERO.
001180     05  LAST-AMOUNT-VIEW REDEFINES LAST-AMOUNT.
001190         10  LAST-AMOUNT-WHOLE PIC S9(13).
001200         10  LAST-AMOUNT-CENTS PIC 9(2).
001210
001220 LINKAGE SECTION.
001230*    TXN-AREA IS THE ACTUAL TRANSACTION ROW FROM
001240*    TRANSACTION-FILE, PASSED BY REFERENCE FROM MTMAIN - EVERY
001250*    SET MT-TXN-xxxxx TO TRUE BELOW IS WRITTEN STRAIGHT BACK
001260*    INTO MTMAIN'S COPY OF THE RECORD, WHICH IS WHY THIS PROGRAM
001270*    NEVER HAS TO RETURN A SEPARATE RESULT OF ITS OWN.
001280 01  TXN-AREA.
001290     COPY MTTRAN.
001300
001310
001320 PROCEDURE DIVISION USING TXN-AREA.
001330*****************************************************************
001340* 0100/0110 SERIES - DRIVE LOOP
001350*    REPEATEDLY PERFORMS WHICHEVER STEP PARAGRAPH MATCHES THE
001360*    TRANSACTION'S CURRENT STATUS UNTIL THE STATUS IS FINAL OR
001370*    THE STEP LIMIT IS HIT.  ONE PASS THROUGH THE LOOP MOVES THE
001380*    TRANSACTION EXACTLY ONE STATE FORWARD - SEE THE BANNER
001390*    ABOVE EACH 1000/2000/3000/4000 PARAGRAPH FOR WHICH
001400*    TRANSITION IT OWNS.
001410*****************************************************************
001420 0100-MAIN-CONTROL.
001430     MOVE ZERO TO STEP-COUNT.
001440
001450 0110-DRIVE-LOOP.
001460     IF MT-TXN-IS-FINAL OR STEP-COUNT > STEP-LIMIT
001470         GO TO 0110-DONE.
001480
001490     ADD 1 TO STEP-COUNT.
001500
001510*    DISPATCH ON THE TRANSACTION'S CURRENT STATUS - NESTED IF
001520*    RATHER THAN EVALUATE, SAME AS EVERY OTHER DISPATCH IN THE
001530*    SUITE.  A STATUS THAT MATCHES NONE OF THE FOUR NON-FINAL
001540*    88-LEVELS (WHICH SHOULD NEVER HAPPEN ONCE MT-TXN-STATUS IS
001550*    SET BY ONE OF THESE SAME PARAGRAPHS) FALLS THROUGH WITH NO
001560*    ACTION AND THE LOOP SIMPLY TRIES AGAIN NEXT PASS, BOUNDED
001570*    BY STEP-LIMIT.
001580     IF MT-TXN-CREATED
001590         PERFORM 1000-STEP-CREATED THRU 1000-EXIT
001600     ELSE
001610         IF MT-TXN-RESERVED
001620             PERFORM 2000-STEP-RESERVED THRU 2000-EXIT
001630         ELSE
001640             IF MT-TXN-ADDED
001650                 PERFORM 3000-STEP-ADDED THRU 3000-EXIT
001660             ELSE
001670                 IF MT-TXN-CANCELLING
001680                     PERFORM 4000-STEP-CANCELLING THRU 4000-EXIT
001690                 END-IF
001700             END-IF
001710         END-IF
001720     END-IF.
001730
001740     GO TO 0110-DRIVE-LOOP.
001750
001760 0110-DONE.
001770*    STEP-LIMIT GUARDS AGAINST A BAD RESULT LOOPING THE
001780*    TRANSACTION FOREVER - IF IT IS EVER HIT, THE TRANSACTION IS
001790*    LEFT AS IT STANDS FOR MANUAL REVIEW RATHER THAN FORCED TO
001800*    ERROR, SINCE A FORCED CHANGE HERE WOULD ITSELF BE A SILENT
001810*    STATUS OVERRIDE.  A TRANSACTION RETURNED THIS WAY IS STILL
001820*    NON-FINAL, SO A LATER RUN OF THIS SUITE WILL PICK IT BACK
001830*    UP AT WHATEVER STEP IT STALLED ON.
001840     GOBACK.
001850
001860*****************************************************************
001870* 1000 SERIES - CREATED -> RESERVED / DENIED / ERROR
001880*    FIRST STEP FOR EVERY NEW TRANSACTION.  A TRANSFER OR
001890*    WITHDRAW PLACES A HOLD ON THE SOURCE ACCOUNT'S AVAILABLE
001900*    BALANCE; A PUT (NO SOURCE ACCOUNT) SKIPS STRAIGHT TO
001910*    RESERVED SINCE THERE IS NOTHING TO HOLD AGAINST.
001920*****************************************************************
001930 1000-STEP-CREATED.
001940     IF MT-TXN-ACCT-FROM = SPACES
001950*        PUT - NO SOURCE ACCOUNT, NOTHING TO RESERVE.
001960         SET MT-TXN-RESERVED TO TRUE
001970         GO TO 1000-EXIT.
001980
001990     MOVE SPACES TO CALL-REC-DETAIL.
002000     SET MT-CALL-RESERVE-AMT TO TRUE.
002010     MOVE MT-TXN-ACCT-FROM TO MT-CALL-ACCT-ID.
002020     MOVE MT-TXN-ID TO MT-CALL-TXN-ID.
002030     MOVE MT-TXN-AMOUNT TO MT-CALL-AMOUNT.
002040
002050     PERFORM 9000-INVOKE-ACCOUNT-SERVICE THRU 9000-EXIT.
002060
002070*    THREE POSSIBLE OUTCOMES FROM A RESERVE CALL: THE HOLD WAS
002080*    PLACED (RSV-OK), THE AVAILABLE BALANCE DID NOT COVER IT
002090*    (RSV-DENIED, OR RSV-CANCELED ON AN IDEMPOTENT REPLAY OF A
002100*    HOLD THAT WAS ALREADY CANCELED), OR THE CALL ITSELF FAILED.
002110     IF MT-RSLT-ERROR-YES
002120         SET MT-TXN-ERROR TO TRUE
002130     ELSE
002140         IF MT-RSLT-RSV-OK
002150             SET MT-TXN-RESERVED TO TRUE
002160         ELSE
002170             IF MT-RSLT-RSV-DENIED OR MT-RSLT-RSV-CANCELED
002180                 SET MT-TXN-DENIED TO TRUE
002190             ELSE
002200*                DEBITED COMING BACK HERE MEANS THE MONEY IS
002210*                ALREADY GONE BUT OUR STATE SAYS WE NEVER
002220*                RESERVED IT - INCONSISTENT, NOT RETRYABLE.
002230                 SET MT-TXN-ERROR TO TRUE
002240             END-IF
002250         END-IF
002260     END-IF.
002270 1000-EXIT.
002280     EXIT.
002290
002300*****************************************************************
002310* 2000 SERIES - RESERVED -> ADDED / CANCELLING
002320*    SOURCE-SIDE HOLD IS IN PLACE (OR NEVER NEEDED, ON A PUT) -
002330*    NOW CREDIT THE DESTINATION ACCOUNT.  A WITHDRAW (NO
002340*    DESTINATION ACCOUNT) SKIPS STRAIGHT TO ADDED.  IF THE
002350*    DESTINATION CREDIT FAILS, THE SOURCE HOLD MUST BE UNWOUND -
002360*    THAT IS WHAT THE CANCELLING STATE IS FOR.
002370*****************************************************************
002380 2000-STEP-RESERVED.
002390     IF MT-TXN-ACCT-TO = SPACES
002400*        WITHDRAW - NO DESTINATION ACCOUNT, NOTHING TO ADD.
002410         SET MT-TXN-ADDED TO TRUE
002420         GO TO 2000-EXIT.
002430
002440     MOVE SPACES TO CALL-REC-DETAIL.
002450     SET MT-CALL-ADD-AMT TO TRUE.
002460     MOVE MT-TXN-ACCT-TO TO MT-CALL-ACCT-ID.
002470     MOVE MT-TXN-ID TO MT-CALL-TXN-ID.
002480     MOVE MT-TXN-AMOUNT TO MT-CALL-AMOUNT.
002490
002500     PERFORM 9000-INVOKE-ACCOUNT-SERVICE THRU 9000-EXIT.
002510
002520*    ADD-AMOUNT IS UNCONDITIONAL ON MTBALMGR'S SIDE (SEE ITS
002530*    5000 SERIES) - THE ONLY WAY IT FAILS HERE IS AN OUTRIGHT
002540*    CALL ERROR, NOT A BUSINESS DENIAL, SO THE ONLY BRANCH WE
002550*    NEED IS ERROR-VS-NOT.
002560     IF MT-RSLT-ERROR-YES
002570         SET MT-TXN-CANCELLING TO TRUE
002580     ELSE
002590         SET MT-TXN-ADDED TO TRUE
002600     END-IF.
002610 2000-EXIT.
002620     EXIT.
002630
002640*****************************************************************
002650* 3000 SERIES - ADDED -> DONE / ERROR
002660*    DESTINATION HAS BEEN CREDITED (OR THERE WAS NO DESTINATION,
002670*    ON A WITHDRAW) - NOW TURN THE SOURCE-SIDE HOLD INTO A REAL
002680*    DEBIT.  A PUT (NO SOURCE ACCOUNT) HAS NOTHING TO DEBIT AND
002690*    GOES STRAIGHT TO DONE.
002700*****************************************************************
002710 3000-STEP-ADDED.
002720     IF MT-TXN-ACCT-FROM = SPACES
002730*        PUT - NO SOURCE ACCOUNT, NOTHING TO DEBIT.
002740         SET MT-TXN-DONE TO TRUE
002750         GO TO 3000-EXIT.
002760
002770     MOVE SPACES TO CALL-REC-DETAIL.
002780     SET MT-CALL-DEBIT-RSV-AMT TO TRUE.
002790     MOVE MT-TXN-ACCT-FROM TO MT-CALL-ACCT-ID.
002800     MOVE MT-TXN-ID TO MT-CALL-TXN-ID.
002810
002820     PERFORM 9000-INVOKE-ACCOUNT-SERVICE THRU 9000-EXIT.
002830
002840*    BY THIS POINT THE HOLD IS KNOWN GOOD (IT WAS CHECKED BACK
002850*    AT THE CREATED STEP) SO A FAILURE HERE IS AN INFRASTRUCTURE
002860*    PROBLEM, NOT A BUSINESS DENIAL - ERROR, NOT DENIED.
002870     IF MT-RSLT-ERROR-YES
002880         SET MT-TXN-ERROR TO TRUE
002890     ELSE
002900         SET MT-TXN-DONE TO TRUE
002910     END-IF.
002920 3000-EXIT.
002930     EXIT.
002940
002950*****************************************************************
002960* 4000 SERIES - CANCELLING -> DENIED / ERROR
002970*    THE DESTINATION-SIDE ADD FAILED AFTER THE SOURCE-SIDE HOLD
002980*    WAS ALREADY PLACED - RELEASE THAT HOLD SO THE MONEY IS NOT
002990*    LEFT PERMANENTLY UNAVAILABLE ON AN ACCOUNT FOR A TRANSFER
003000*    THAT IS NEVER GOING TO COMPLETE.  A SUCCESSFUL CANCEL ENDS
003010*    THE TRANSACTION AS DENIED, NOT ERROR - THE HOLD ITSELF
003020*    WORKED EXACTLY AS DESIGNED, IT IS THE DESTINATION SIDE THAT
003030*    COULD NOT BE COMPLETED.
003040*****************************************************************
003050 4000-STEP-CANCELLING.
003060     MOVE SPACES TO CALL-REC-DETAIL.
003070     SET MT-CALL-CANCEL-RSV-AMT TO TRUE.
003080     MOVE MT-TXN-ACCT-FROM TO MT-CALL-ACCT-ID.
003090     MOVE MT-TXN-ID TO MT-CALL-TXN-ID.
003100
003110     PERFORM 9000-INVOKE-ACCOUNT-SERVICE THRU 9000-EXIT.
003120
003130     IF MT-RSLT-ERROR-YES
003140*        EVEN THE CANCEL FAILED - PER THE ERROR ESCALATION
003150*        RULE, THIS GOES TO ERROR RATHER THAN BEING RETRIED
003160*        SILENTLY, SINCE A HOLD THAT CANNOT BE RELEASED NEEDS A
003170*        HUMAN TO LOOK AT IT.
003180         SET MT-TXN-ERROR TO TRUE
003190     ELSE
003200         SET MT-TXN-DENIED TO TRUE
003210     END-IF.
003220 4000-EXIT.
003230     EXIT.
003240
003250*****************************************************************
003260* 9000 SERIES - INVOKE ACCOUNT SERVICE
003270*    SHARED BY ALL FOUR STEP PARAGRAPHS ABOVE - EACH ONE BUILDS
003280*    ITS OWN CALL-REC-DETAIL BEFORE PERFORMING THIS, AND READS
003290*    THE ANSWER OUT OF RESULT-REC-DETAIL IMMEDIATELY AFTER.
003300*****************************************************************
003310 9000-INVOKE-ACCOUNT-SERVICE.
003320*    SNAPSHOT THE OUTGOING CALL INTO DIAG-AREA BEFORE MAKING IT -
003330*    IF MTACCTSV OR MTBALMGR ABENDS ON THE OTHER END, THIS IS
003340*    WHAT A DUMP OF THIS PROGRAM'S WORKING-STORAGE SHOWS SUPPORT
003350*    WAS BEING ASKED FOR.
003360   MOVE MT-CALL-TYPE TO LAST-CALL-TYPE.
003370   MOVE MT-CALL-AMOUNT TO LAST-AMOUNT.
003380     MOVE SPACES TO RESULT-REC-DETAIL.
003390     CALL "MTACCTSV" USING CALL-REC-DETAIL
003400                            RESULT-REC-DETAIL.
003410 9000-EXIT.
003420     EXIT.
