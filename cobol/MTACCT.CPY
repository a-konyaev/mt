000010*****************************************************************
000020* MTACCT.CPY
000030* ACCOUNT MASTER RECORD - MONEY TRANSFER LEDGER (MTL) SYSTEM
000040*
000050* ONE ENTRY PER LEDGER ACCOUNT.  ACCOUNT-ID IS THE UUID STRING
000060* ASSIGNED WHEN THE ACCOUNT WAS OPENED AND IS THE RECORD KEY OF
000070* ACCOUNT-FILE (SEE MTBALMGR).  MT-ACCT-BALANCE IS THE STORED
000080* BALANCE ONLY - IT DOES NOT REFLECT OPEN RESERVATIONS.  CALL
000090* THE GET-AVAILABLE-BALANCE OPERATION IN MTBALMGR FOR THE
000100* SPENDABLE FIGURE.
000110*
000120* MAINTENANCE HISTORY
000130*    1987-03-11 RVS  ORIGINAL LAYOUT FOR MTL PROJECT.
000140*    1994-07-02 RVS  WIDENED MT-ACCT-BALANCE TO S9(13)V9(2) -
000150*                    OLD S9(9)V9(2) OVERFLOWED ON LARGE CORPORATE
000160*                    ACCOUNTS DURING UAT.  TKT MTL-118.           MTL118  
000170*    1999-11-29 JCQ  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
000180*                    NO CHANGE REQUIRED.  SIGNED OFF.
000190*    2021-05-18 DCH  ADDED MT-ACCT-WHOLE/MT-ACCT-CENTS REDEFINES
000200*                    SO THE NIGHTLY RECON EXTRACT CAN PRINT THE
000210*                    BALANCE WITHOUT A COMPUTE.  TKT MTL-204.     MTL204  
000220*****************************************************************
000230 01  MT-ACCOUNT-REC.
000240     05  MT-ACCT-ID               PIC X(36).
000250     05  MT-ACCT-BALANCE          PIC S9(13)V9(2).
000260     05  MT-ACCT-BALANCE-VIEW REDEFINES MT-ACCT-BALANCE.
000270         10  MT-ACCT-WHOLE        PIC S9(13).
000280         10  MT-ACCT-CENTS        PIC 9(2).
000290     05  FILLER                   PIC X(159).
