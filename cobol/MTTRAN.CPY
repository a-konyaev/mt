000010*****************************************************************
000020* MTTRAN.CPY
000030* TRANSACTION RECORD - MONEY TRANSFER LEDGER (MTL) SYSTEM
000040*
000050* ONE ENTRY PER PUT/WITHDRAW/TRANSFER REQUEST.  MT-TXN-STATUS IS
000060* THE STATE-MACHINE DRIVER - SEE MTTRNPRC.  A PUT LEAVES
000070* MT-TXN-ACCT-FROM BLANK (NO SOURCE ACCOUNT); A WITHDRAW LEAVES
000080* MT-TXN-ACCT-TO BLANK (NO DESTINATION ACCOUNT).  MT-TXN-STATUS
000090* OF DONE/DENIED/ERROR IS FINAL - SEE MT-TXN-IS-FINAL BELOW,
000100* WHICH MTTRNPRC AND MTMAIN BOTH TEST BEFORE DRIVING A
000110* TRANSACTION ANY FURTHER.
000120*
000130* MAINTENANCE HISTORY
000140*    1987-04-02 RVS  ORIGINAL LAYOUT FOR MTL PROJECT.
000150*    1991-10-21 RVS  CANCELLING STATE ADDED SO A FAILED ADD ON
000160*                    THE DESTINATION SIDE CAN UNWIND THE SOURCE
000170*                    RESERVATION INSTEAD OF HANGING.  TKT MTL-150.MTL150  
000180*    1999-12-02 JCQ  Y2K REVIEW - MT-TXN-TS IS EPOCH MILLIS.
000190*                    NO CHANGE REQUIRED.
000200*    2021-05-18 DCH  ADDED MT-TXN-TS-VIEW REDEFINES FOR THE
000210*                    RECON EXTRACT'S TIMESTAMP COLUMN.  MTL-204.  MTL204  
000220*****************************************************************
000230 01  MT-TRANSACTION-REC.
000240     05  MT-TXN-ID                PIC X(36).
000250     05  MT-TXN-TS                PIC 9(17).
000260     05  MT-TXN-TS-VIEW REDEFINES MT-TXN-TS.
000270         10  MT-TXN-TS-SECS       PIC 9(11).
000280         10  MT-TXN-TS-MILLIS     PIC 9(3).
000290         10  FILLER               PIC 9(3).
000300     05  MT-TXN-ACCT-FROM         PIC X(36).
000310     05  MT-TXN-ACCT-TO           PIC X(36).
000320     05  MT-TXN-AMOUNT            PIC S9(13)V9(2).
000330     05  MT-TXN-AMOUNT-VIEW REDEFINES MT-TXN-AMOUNT.
000340         10  MT-TXN-AMT-WHOLE     PIC S9(13).
000350         10  MT-TXN-AMT-CENTS     PIC 9(2).
000360     05  MT-TXN-STATUS            PIC X(10).
000370         88  MT-TXN-CREATED           VALUE "CREATED   ".
000380         88  MT-TXN-RESERVED          VALUE "RESERVED  ".
000390         88  MT-TXN-ADDED             VALUE "ADDED     ".
000400         88  MT-TXN-CANCELLING        VALUE "CANCELLING".
000410         88  MT-TXN-DONE              VALUE "DONE      ".
000420         88  MT-TXN-DENIED            VALUE "DENIED    ".
000430         88  MT-TXN-ERROR             VALUE "ERROR     ".
000440         88  MT-TXN-IS-FINAL          VALUE "DONE      "
000450                                             "DENIED    "
000460                                             "ERROR     ".
000470     05  FILLER                   PIC X(58).
